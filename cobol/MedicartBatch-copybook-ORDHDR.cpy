000100******************************************************************
000200* ORDHDR     -  ORDER HEADER RECORD
000300* WRITTEN ONCE BY ORDPLACE AT PENDING STATUS AND REWRITTEN BY
000400* ORDFINAL WHEN THE PAYMENT RUN CONFIRMS IT.  ORDER-TOTAL-AMOUNT
000500* IS NEVER KEYED IN -- IT IS ALWAYS THE SUM OF THE ORDER'S
000600* ORDER-ITEM SUBTOTALS, CARRIED FORWARD FROM ORDPLACE.
000700*     ORIGINAL  - D.OKAFOR  05/92
000800*     REVISED   - ORDER-NUMBER WIDENED TO X(50) TO HOLD THE
000900*                 ORD-{USERID}-{TIMESTAMP} FORMAT FROM THE NEW
001000*                 ORDER-ENTRY FRONT END - D.OKAFOR 07/96
001100******************************************************************
001200 01  ORDER-HDR-REC.
001300     05  ORDER-ID                    PIC 9(9).
001400     05  ORDER-USER-ID               PIC 9(9).
001500     05  ORDER-NUMBER                PIC X(50).
001600     05  ORDER-ADDRESS-ID            PIC 9(9).
001700     05  ORDER-TOTAL-AMOUNT          PIC S9(9)V99 COMP-3.
001800     05  ORDER-STATUS-CD             PIC X(10).
001900         88  ORDER-PENDING           VALUE "PENDING".
002000         88  ORDER-CONFIRMED         VALUE "CONFIRMED".
002100         88  ORDER-SHIPPED           VALUE "SHIPPED".
002200         88  ORDER-DELIVERED         VALUE "DELIVERED".
002300         88  ORDER-CANCELLED         VALUE "CANCELLED".
002400     05  FILLER                      PIC X(7).
