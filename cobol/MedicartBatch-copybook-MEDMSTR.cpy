000100******************************************************************
000200* MEDMSTR    -  MEDICINE MASTER RECORD
000300* ONE ROW PER MEDICINE CARRIED IN THE ORDERING CATALOG.  STOCK
000400* STATUS AND AVAILABLE QTY ARE NOT STORED HERE -- THEY ARE
000500* DERIVED AT RUN TIME BY MEDRPT FROM THE BATCH FILE.  MED-TOTAL-
000600* QTY IS THE OLD PRE-BATCH-TRACKING QUANTITY FIELD, KEPT ONLY AS
000700* A FALLBACK FOR MEDICINES NEVER CONVERTED TO LOT/EXPIRY TRACKING.
000800*     ORIGINAL  - D.OKAFOR  02/09/90
000900*     REVISED   - ADDED MED-SKU WHEN THE WAREHOUSE BARCODE
001000*                 PROJECT WENT LIVE - D.OKAFOR 06/93
001100*     REVISED   - Y2K: NO DATE FIELDS ON THIS RECORD, REVIEWED
001200*                 AND SIGNED OFF, NO CHANGE NEEDED - T.WREN 10/98
001300******************************************************************
001400 01  MED-MASTER-REC.
001500     05  MED-ID                      PIC 9(9).
001600     05  MED-NAME                    PIC X(60).
001700     05  MED-CATEGORY                PIC X(30).
001800     05  MED-PRICE                   PIC S9(8)V99 COMP-3.
001900     05  MED-SKU                     PIC X(20).
002000     05  MED-REQUIRES-RX-SW          PIC X(1).
002100         88  RX-REQUIRED             VALUE "Y".
002200         88  RX-NOT-REQUIRED         VALUE "N".
002300     05  MED-IN-STOCK-SW             PIC X(1).
002400         88  MED-MANUAL-IN-STOCK     VALUE "Y".
002500         88  MED-MANUAL-NOT-IN-STOCK VALUE "N".
002600     05  MED-TOTAL-QTY               PIC 9(7).
002700     05  FILLER                      PIC X(16).
