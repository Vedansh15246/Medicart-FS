000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BATRED.
000400 AUTHOR. D. OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/02/91.
000700 DATE-COMPILED. 08/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG
001200*
001300* 08/02/91  DRO  ORIGINAL WRITE-UP.  CALLED BY ORDFINAL ONCE PER  CHG0001
001400*                ORDER-ITEM AFTER A PAYMENT GOES TO SUCCESS, TO
001500*                PERMANENTLY TAKE THE ALLOCATED QTY OFF THE BATCH.
001600* 03/11/93  RFN  INSUFFICIENT-STOCK GUARD ADDED -- QTY-AVAILABLE  CHG0002
001700*                MUST NEVER GO NEGATIVE.  REJECT AND LEAVE THE
001800*                BATCH ROW UNCHANGED RATHER THAN TRUNCATE AT ZERO.
001900* 09/27/95  RFN  BR-RETURN-CODE NOW DISTINGUISHES "BATCH NOT      CHG0003
002000*                FOUND" FROM "INSUFFICIENT STOCK" FOR THE CALLER'S
002100*                LOGGING ROUTINE.
002200* 11/09/98  TLW  Y2K REVIEW -- BATCH-EXPIRY-DATE NOT TOUCHED HERE,CHG0004
002300*                ALREADY CCYYMMDD ON THE MASTER.  NO CHANGE REQ'D.
002400* 04/30/02  RFN  REVIEWED PER THE MONEY-FIELDS AUDIT -- THE QTY   CHG0005
002500*                SUBTRACT BELOW TOUCHES NO MONEY FIELD, ONLY
002600*                BR-BATCH-QTY-AVAILABLE, SO NO ROUNDED CLAUSE
002700*                APPLIES.  NO CHANGE REQUIRED, SIGNED OFF.
002800* 02/11/04  RFN  BROKEN-OUT REDEFINES ADDED ON THE ID/QTY FIELDS  CHG0006
002900*                SO THE DUMP-FORMAT UTILITY CAN PRINT THE PLANT
003000*                PREFIX AND THE THOUSANDS SPLIT WITHOUT UNSTRING.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  WS-REMAINING-QTY            PIC 9(7).
004500
004600 LINKAGE SECTION.
004700******************************************************************
004800* BR-BATCH-ROW IS THE ONE BATCH RECORD THE CALLER HAS ALREADY
004900* LOOKED UP BY BR-BATCH-ID -- THIS PROGRAM UPDATES IT IN PLACE
005000* AND HANDS IT BACK; THE CALLER OWNS THE REWRITE TO THE FILE.
005100******************************************************************
005200     05  FILLER                    PIC X(2).
005300 01  BR-BATCH-ROW.
005400     05  BR-BATCH-ID                  PIC 9(9).
005500     05  BR-BATCH-ID-BROKEN REDEFINES BR-BATCH-ID.
005600         10  BR-BATCH-ID-PLANT        PIC 9(3).
005700         10  BR-BATCH-ID-SEQ          PIC 9(6).
005800     05  BR-BATCH-MEDICINE-ID          PIC 9(9).
005900     05  BR-BATCH-QTY-AVAILABLE        PIC 9(7).
006000     05  BR-QTY-AVAIL-BROKEN REDEFINES BR-BATCH-QTY-AVAILABLE.
006100         10  BR-QTY-AVAIL-THOUSANDS   PIC 9(4).
006200         10  BR-QTY-AVAIL-UNITS       PIC 9(3).
006300     05  BR-BATCH-QTY-TOTAL            PIC 9(7).
006400     05  FILLER                       PIC X(4).
006500
006600 01  BR-REDUCTION-REQUEST.
006700     05  BR-QTY-ORDERED               PIC 9(5).
006800     05  BR-QTY-ORDERED-BROKEN REDEFINES BR-QTY-ORDERED.
006900         10  BR-QTY-ORDERED-HI        PIC 9(2).
007000         10  BR-QTY-ORDERED-LO        PIC 9(3).
007100     05  BR-BATCH-FOUND-SW            PIC X(1).
007200         88  BR-BATCH-WAS-FOUND       VALUE "Y".
007300         88  BR-BATCH-NOT-FOUND       VALUE "N".
007400     05  FILLER                       PIC X(4).
007500
007600 01  BR-RESULT.
007700     05  BR-RETURN-CODE               PIC S9(4) COMP.
007800         88  BR-OK                    VALUE +0.
007900         88  BR-INSUFFICIENT-STOCK    VALUE +4.
008000         88  BR-NOT-FOUND             VALUE +8.
008100     05  FILLER                       PIC X(4).
008200
008300 PROCEDURE DIVISION USING BR-BATCH-ROW, BR-REDUCTION-REQUEST,
008400         BR-RESULT.
008500     MOVE +0 TO BR-RETURN-CODE.
008600
008700     IF BR-BATCH-NOT-FOUND
008800         MOVE +8 TO BR-RETURN-CODE
008900         GOBACK.
009000
009100     IF BR-QTY-ORDERED > BR-BATCH-QTY-AVAILABLE
009200         MOVE +4 TO BR-RETURN-CODE
009300         GOBACK.
009400
009500     SUBTRACT BR-QTY-ORDERED FROM BR-BATCH-QTY-AVAILABLE
009600         GIVING WS-REMAINING-QTY.
009700     MOVE WS-REMAINING-QTY TO BR-BATCH-QTY-AVAILABLE.
009800
009900     GOBACK.
