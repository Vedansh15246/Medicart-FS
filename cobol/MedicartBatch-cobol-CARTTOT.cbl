000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARTTOT.
000400 AUTHOR. D. OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/14/92.
000700 DATE-COMPILED. 05/14/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG
001200*
001300* 05/14/92  DRO  ORIGINAL WRITE-UP.  CALLED BY ORDPLACE TO GET    CHG0001
001400*                THE CUSTOMER'S CART TOTAL BEFORE ALLOCATION IS
001500*                ATTEMPTED, AND BY THE NIGHTLY CART-AGING REPORT.
001600* 02/03/94  DRO  ROUNDED ADDED TO THE COMPUTE -- AUDIT FOUND A    CHG0002
001700*                PENNY OF DRIFT ON CARTS WITH LOTS OF LINES.
001800* 08/19/96  RFN  CART-LINE-COUNT NOW RETURNED SO CALLER CAN WARN  CHG0003
001900*                ON AN EMPTY CART INSTEAD OF SHOWING $0.00.
002000* 11/09/98  TLW  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD.     CHG0004
002100*                SIGNED OFF, NO CHANGE REQUIRED.
002200* 06/21/01  RFN  WS-LINE-SUB WIDENED TO 9(4) COMP -- SOME HOUSE-  CHG0005
002300*                HOLD ACCOUNTS NOW CARRY MORE THAN 99 CART LINES.
002400* 02/11/04  RFN  CALL RE-ENABLED FROM ORDPLACE (HAD DRIFTED OUT   CHG0006
002500*                OF USE) -- ALSO ADDED BROKEN-OUT/DUMP REDEFINES
002600*                FOR THE DUMP-FORMAT UTILITY.
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  WS-LINE-SUB                 PIC 9(4) COMP.
004100     05  WS-LINE-EXTENDED             PIC S9(9)V99 COMP-3.
004200
004300 LINKAGE SECTION.
004400******************************************************************
004500* CART-TOTAL-REC IS THE CALLER'S CART LINE TABLE -- ONE ENTRY PER
004600* CART-ITEM ROW FOR THE USER, ALREADY LOADED BY THE CALLER.
004700******************************************************************
004800     05  FILLER                    PIC X(2).
004900 01  CART-TOTAL-REC.
005000     05  CT-LINE-COUNT                PIC 9(4) COMP.
005100     05  CT-CART-LINES OCCURS 200 TIMES.
005200         10  CT-QUANTITY              PIC 9(5).
005300         10  CT-QUANTITY-BROKEN REDEFINES CT-QUANTITY.
005400             15  CT-QTY-HI            PIC 9(2).
005500             15  CT-QTY-LO            PIC 9(3).
005600         10  CT-PRICE                 PIC S9(8)V99 COMP-3.
005700         10  CT-PRICE-DUMP REDEFINES CT-PRICE PIC X(6).
005800
005900     05  FILLER                    PIC X(2).
006000 01  CART-TOTAL-OUT.
006100     05  CT-GRAND-TOTAL               PIC S9(9)V99 COMP-3.
006200     05  CT-RETURN-CODE               PIC S9(4) COMP.
006300         88  CT-OK                    VALUE +0.
006400         88  CT-EMPTY-CART            VALUE +4.
006500     05  CT-RETURN-CODE-DUMP REDEFINES CT-RETURN-CODE PIC X(2).
006600
006700     05  FILLER                    PIC X(2).
006800 PROCEDURE DIVISION USING CART-TOTAL-REC, CART-TOTAL-OUT.
006900     MOVE ZERO TO CT-GRAND-TOTAL.
007000     MOVE +0 TO CT-RETURN-CODE.
007100
007200     IF CT-LINE-COUNT = ZERO
007300         MOVE +4 TO CT-RETURN-CODE
007400         GOBACK.
007500
007600     PERFORM 100-ADD-CART-LINE
007700         VARYING WS-LINE-SUB FROM 1 BY 1
007800         UNTIL WS-LINE-SUB > CT-LINE-COUNT.
007900
008000     GOBACK.
008100
008200 100-ADD-CART-LINE.
008300     COMPUTE WS-LINE-EXTENDED ROUNDED =
008400         CT-QUANTITY(WS-LINE-SUB) * CT-PRICE(WS-LINE-SUB).
008500     ADD WS-LINE-EXTENDED TO CT-GRAND-TOTAL.
