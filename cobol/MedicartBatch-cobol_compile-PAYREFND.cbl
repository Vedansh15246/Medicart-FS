000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PAYREFND.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES REFUND REQUESTS AGAINST THE
001300*          PAYMENT MASTER.  REFREQ-FILE CARRIES ONE ROW PER
001400*          PAYMENT-ID TO BE REFUNDED.
001500*
001600*          THE PAYMENT ROW IS REQUIRED TO ALREADY BE ON FILE --
001700*          A REFUND REQUEST FOR A PAYMENT-ID THAT IS NOT FOUND IS
001800*          REJECTED TO REFREJ-FILE AND LEFT ALONE, THE SAME AS
001900*          PAYPROC REJECTS A CART LINE IT CANNOT PRICE.
002000*
002100*          A FOUND ROW GETS ONE REFUND TRANSACTION LINE (AMOUNT
002200*          EQUAL TO THE ORIGINAL PAY-AMOUNT) AND ITS STATUS
002300*          FLIPPED TO REFUNDED ON THE REWRITE PASS.
002400*
002500******************************************************************
002600
002700         INPUT FILE               -   REFUND-REQUEST FILE
002800
002900         MASTER FILE  (REWRITTEN) -   PAYMENT MASTER
003000
003100         OUTPUT FILE PRODUCED     -   TRANSACTION LEDGER
003200
003300         REJECT FILE PRODUCED     -   REFUND-REJECT FILE
003400
003500         DUMP FILE                -   SYSOUT
003600
003700******************************************************************
003800* CHANGE LOG
003900*
004000* 01/01/08  JS   ORIGINAL WRITE-UP.                               CHG0001
004100* 04/02/93  RFN  REJECT-NOT-ABEND ON UNKNOWN PAYMENT-ID -- A      CHG0002
004200*                SINGLE BAD REQUEST USED TO TAKE DOWN THE WHOLE
004300*                RUN, NOW IT IS LOGGED AND THE REST CONTINUE.
004400* 11/09/98  TLW  Y2K REVIEW -- NO DATE FIELDS ON PAYMENT-REC OR   CHG0003
004500*                TRANSACTION-REC.  SIGNED OFF, NO CHANGE REQUIRED.
004600* 05/17/00  RFN  TRAILER-RECORD BALANCING ADDED AFTER OPERATIONS  CHG0004
004700*                REPORTED A SHORT REFUND-REQUEST FILE GOING
004800*                UNNOTICED OVER A WEEKEND RUN.
004900* 06/05/12  MGK  MORE-REQUESTS-SW AND PAY-ROW-FOUND-SW PULLED BACKCHG0005
005000*                OUT TO STANDALONE 77-LEVELS TO MATCH THE REST OF
005100*                THE SUITE.
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT REFREQ-FILE
006500     ASSIGN TO REFREQ
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RFCODE.
006900
007000     SELECT PAYOLD-FILE
007100     ASSIGN TO PAYOLD
007200       ORGANIZATION IS LINE SEQUENTIAL
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT PAYNEW-FILE
007700     ASSIGN TO PAYNEW
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS NFCODE.
008100
008200     SELECT TXN-FILE
008300     ASSIGN TO TXNFILE
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS TFCODE.
008700
008800     SELECT REFREJ-FILE
008900     ASSIGN TO REFREJ
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS JFCODE.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300
010400****** ONE RECORD PER PAYMENT-ID TO BE REFUNDED THIS CYCLE.
010500****** A FINAL TRAILER REC CARRIES THE REQUEST COUNT.
010600 FD  REFREQ-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 30 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS REFREQ-REC.
011200 01  REFREQ-REC-FD               PIC X(30).
011300
011400 FD  PAYOLD-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 110 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS PAYMENT-REC.
012000 01  PAYMENT-REC-OLD-FD          PIC X(110).
012100
012200 FD  PAYNEW-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 110 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS PAYMENT-REC.
012800 01  PAYMENT-REC-NEW-FD          PIC X(110).
012900
013000 FD  TXN-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 120 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS TRANSACTION-REC.
013600 01  TRANSACTION-REC-FD          PIC X(120).
013700
013800 FD  REFREJ-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 30 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS REFREJ-REC.
014400 01  REFREJ-REC-FD               PIC X(30).
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  RFCODE                  PIC X(2).
015000         88  NO-MORE-REFREQS     VALUE "10".
015100     05  OFCODE                  PIC X(2).
015200         88  NO-MORE-OLD-PAYMENTS VALUE "10".
015300     05  NFCODE                  PIC X(2).
015400     05  TFCODE                  PIC X(2).
015500     05  JFCODE                  PIC X(2).
015600
015700     05  FILLER                    PIC X(2).
015800 01  REFREQ-REC.
015900     05  RR-TRANS-CODE               PIC X(1).
016000         88  RR-REFUND-TRANS         VALUE "R".
016100         88  RR-TRAILER-TRANS        VALUE "T".
016200     05  RR-PAY-ID                    PIC 9(9).
016300     05  RR-TRAILER-REQ-COUNT REDEFINES
016400         RR-PAY-ID                    PIC 9(9).
016500     05  RR-FUTURE-USE                PIC X(20).
016600     05  RR-FUTURE-USE-R REDEFINES RR-FUTURE-USE PIC X(20).
016700
016800     05  FILLER                    PIC X(2).
016900     COPY PAYREC.
017000     COPY TXNREC.
017100
017200 01  WS-PAY-TABLE.
017300     05  WS-PAY-COUNT                PIC 9(5) COMP.
017400     05  WS-PAY-ROWS OCCURS 5000 TIMES.
017500         10  PT-PAY-ID                PIC 9(9).
017600         10  PT-ORDER-ID              PIC 9(9).
017700         10  PT-USER-ID               PIC 9(9).
017800         10  PT-AMOUNT                PIC S9(9)V99 COMP-3.
017900         10  PT-METHOD                PIC X(20).
018000         10  PT-STATUS-CD             PIC X(10).
018100         10  PT-TRANSACTION-ID        PIC X(36).
018200         10  PT-TRANSACTION-ID-BROKEN REDEFINES
018300             PT-TRANSACTION-ID.
018400             15  PT-TXN-ID-PREFIX      PIC X(24).
018500             15  PT-TXN-ID-SEQ-PART    PIC 9(9).
018600             15  PT-TXN-ID-FILLER      PIC X(3).
018700
018800 01  COUNTERS-AND-ACCUMULATORS.
018900     05  REQUESTS-READ               PIC 9(7) COMP.
019000     05  REFUNDS-APPLIED              PIC 9(7) COMP.
019100     05  REFUNDS-REJECTED             PIC 9(7) COMP.
019200     05  PAY-SUB                      PIC 9(5) COMP.
019300     05  IN-TRAILER-COUNT             PIC 9(7).
019400
019500     05  FILLER                    PIC X(2).
019600 77  MORE-REQUESTS-SW                PIC X(1) VALUE "Y".
019700     88  NO-MORE-REFUND-REQUESTS     VALUE "N".
019800
019900 77  PAY-ROW-FOUND-SW                PIC X(1).
020000     88  PAY-ROW-FOUND               VALUE "Y".
020100     88  PAY-ROW-NOT-FOUND           VALUE "N".
020200
020300     COPY ABENDREC.
020400
020500 PROCEDURE DIVISION.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT
020800             UNTIL NO-MORE-REFUND-REQUESTS OR RR-TRAILER-TRANS.
020900     PERFORM 900-CLEANUP THRU 900-EXIT.
021000     MOVE ZERO TO RETURN-CODE.
021100     GOBACK.
021200
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB PAYREFND ********".
021600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021800     PERFORM 150-LOAD-PAY-TABLE THRU 150-EXIT.
021900     PERFORM 900-READ-REFREQ THRU 900-EXIT.
022000 000-EXIT.
022100     EXIT.
022200
022300 100-MAINLINE.
022400     MOVE "100-MAINLINE" TO PARA-NAME.
022500     IF RR-REFUND-TRANS
022600         PERFORM 200-FIND-PAYMENT THRU 200-EXIT
022700         PERFORM 900-READ-REFREQ THRU 900-EXIT.
022800 100-EXIT.
022900     EXIT.
023000
023100 150-LOAD-PAY-TABLE.
023200     MOVE "150-LOAD-PAY-TABLE" TO PARA-NAME.
023300     MOVE ZERO TO WS-PAY-COUNT.
023400     PERFORM 160-READ-ONE-OLD-PAYMENT THRU 160-EXIT
023500         UNTIL NO-MORE-OLD-PAYMENTS.
023600 150-EXIT.
023700     EXIT.
023800
023900 160-READ-ONE-OLD-PAYMENT.
024000     READ PAYOLD-FILE INTO PAYMENT-REC
024100         AT END
024200         MOVE "10" TO OFCODE
024300         GO TO 160-EXIT
024400     END-READ.
024500     IF WS-PAY-COUNT = 5000
024600         MOVE "** PAY TABLE OVERFLOW - RAISE WS-PAY-ROWS"
024700             TO ABEND-REASON
024800         GO TO 1000-ABEND-RTN.
024900     ADD +1 TO WS-PAY-COUNT.
025000     MOVE PAY-ID               TO PT-PAY-ID(WS-PAY-COUNT).
025100     MOVE PAY-ORDER-ID         TO PT-ORDER-ID(WS-PAY-COUNT).
025200     MOVE PAY-USER-ID          TO PT-USER-ID(WS-PAY-COUNT).
025300     MOVE PAY-AMOUNT           TO PT-AMOUNT(WS-PAY-COUNT).
025400     MOVE PAY-METHOD           TO PT-METHOD(WS-PAY-COUNT).
025500     MOVE PAY-STATUS-CD        TO PT-STATUS-CD(WS-PAY-COUNT).
025600     MOVE PAY-TRANSACTION-ID   TO PT-TRANSACTION-ID(WS-PAY-COUNT).
025700 160-EXIT.
025800     EXIT.
025900
026000****** REQUIRED-TO-EXIST LOOKUP -- NO PAYMENT ROW, NO REFUND.
026100 200-FIND-PAYMENT.
026200     MOVE "200-FIND-PAYMENT" TO PARA-NAME.
026300     MOVE "N" TO PAY-ROW-FOUND-SW.
026400     PERFORM 210-CHECK-ONE-PAY-ROW
026500         VARYING PAY-SUB FROM 1 BY 1
026600         UNTIL PAY-SUB > WS-PAY-COUNT OR PAY-ROW-FOUND.
026700
026800     IF PAY-ROW-NOT-FOUND
026900         PERFORM 250-WRITE-REJECT THRU 250-EXIT
027000         GO TO 200-EXIT.
027100
027200     PERFORM 300-WRITE-REFUND-TXN THRU 300-EXIT.
027300     PERFORM 350-SET-REFUNDED THRU 350-EXIT.
027400 200-EXIT.
027500     EXIT.
027600
027700 210-CHECK-ONE-PAY-ROW.
027800     IF PT-PAY-ID(PAY-SUB) = RR-PAY-ID
027900         MOVE "Y" TO PAY-ROW-FOUND-SW.
028000
028100 250-WRITE-REJECT.
028200     MOVE "250-WRITE-REJECT" TO PARA-NAME.
028300     ADD +1 TO REFUNDS-REJECTED.
028400     MOVE REFREQ-REC TO REFREJ-REC-FD.
028500     WRITE REFREJ-REC-FD.
028600 250-EXIT.
028700     EXIT.
028800
028900 300-WRITE-REFUND-TXN.
029000     MOVE "300-WRITE-REFUND-TXN" TO PARA-NAME.
029100     MOVE PT-PAY-ID(PAY-SUB)      TO TXN-PAYMENT-ID.
029200     MOVE "REFUND"                TO TXN-TYPE-CD.
029300     MOVE PT-AMOUNT(PAY-SUB)      TO TXN-AMOUNT.
029400     MOVE "SUCCESS"               TO TXN-STATUS-CD.
029500     MOVE "REFUND ISSUED TO ORIGINAL PAYMENT METHOD" TO
029600         TXN-DESCRIPTION.
029700     WRITE TRANSACTION-REC-FD FROM TRANSACTION-REC.
029800     ADD +1 TO REFUNDS-APPLIED.
029900 300-EXIT.
030000     EXIT.
030100
030200 350-SET-REFUNDED.
030300     MOVE "350-SET-REFUNDED" TO PARA-NAME.
030400     MOVE "REFUNDED" TO PT-STATUS-CD(PAY-SUB).
030500 350-EXIT.
030600     EXIT.
030700
030800 800-OPEN-FILES.
030900     MOVE "800-OPEN-FILES" TO PARA-NAME.
031000     OPEN INPUT REFREQ-FILE, PAYOLD-FILE.
031100     OPEN OUTPUT PAYNEW-FILE, TXN-FILE, REFREJ-FILE, SYSOUT.
031200 800-EXIT.
031300     EXIT.
031400
031500 850-CLOSE-FILES.
031600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031700     CLOSE REFREQ-FILE, PAYOLD-FILE, PAYNEW-FILE, TXN-FILE,
031800         REFREJ-FILE, SYSOUT.
031900 850-EXIT.
032000     EXIT.
032100
032200 900-READ-REFREQ.
032300     MOVE "900-READ-REFREQ" TO PARA-NAME.
032400     READ REFREQ-FILE INTO REFREQ-REC
032500         AT END
032600         MOVE "N" TO MORE-REQUESTS-SW
032700         GO TO 900-EXIT
032800     END-READ.
032900     IF RR-REFUND-TRANS
033000         ADD +1 TO REQUESTS-READ.
033100     IF RR-TRAILER-TRANS
033200         MOVE RR-TRAILER-REQ-COUNT TO IN-TRAILER-COUNT.
033300 900-EXIT.
033400     EXIT.
033500
033600 900-CLEANUP.
033700     MOVE "900-CLEANUP" TO PARA-NAME.
033800     IF NOT RR-TRAILER-TRANS
033900         MOVE "** NO TRAILER REC - REFREQ FILE OUT OF BALANCE"
034000             TO ABEND-REASON
034100         GO TO 1000-ABEND-RTN.
034200
034300     IF REQUESTS-READ NOT EQUAL TO IN-TRAILER-COUNT
034400         MOVE "** REFREQ COUNT OUT OF BALANCE" TO ABEND-REASON
034500         MOVE IN-TRAILER-COUNT TO EXPECTED-VAL
034600         MOVE REQUESTS-READ TO ACTUAL-VAL
034700         GO TO 1000-ABEND-RTN.
034800
034900     PERFORM 950-WRITE-NEW-PAYMENT
035000         VARYING PAY-SUB FROM 1 BY 1
035100         UNTIL PAY-SUB > WS-PAY-COUNT.
035200
035300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035400
035500     DISPLAY "** REFUND REQUESTS READ **".
035600     DISPLAY REQUESTS-READ.
035700     DISPLAY "** REFUNDS APPLIED **".
035800     DISPLAY REFUNDS-APPLIED.
035900     DISPLAY "** REFUNDS REJECTED **".
036000     DISPLAY REFUNDS-REJECTED.
036100     DISPLAY "******** NORMAL END OF JOB PAYREFND ********".
036200 900-EXIT.
036300     EXIT.
036400
036500 950-WRITE-NEW-PAYMENT.
036600     MOVE PT-PAY-ID(PAY-SUB)            TO PAY-ID.
036700     MOVE PT-ORDER-ID(PAY-SUB)           TO PAY-ORDER-ID.
036800     MOVE PT-USER-ID(PAY-SUB)            TO PAY-USER-ID.
036900     MOVE PT-AMOUNT(PAY-SUB)             TO PAY-AMOUNT.
037000     MOVE PT-METHOD(PAY-SUB)             TO PAY-METHOD.
037100     MOVE PT-STATUS-CD(PAY-SUB)          TO PAY-STATUS-CD.
037200     MOVE PT-TRANSACTION-ID(PAY-SUB)     TO PAY-TRANSACTION-ID.
037300     WRITE PAYMENT-REC-NEW-FD FROM PAYMENT-REC.
037400
037500 1000-ABEND-RTN.
037600     WRITE SYSOUT-REC FROM ABEND-REC.
037700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037800     DISPLAY "*** ABNORMAL END OF JOB-PAYREFND ***" UPON CONSOLE.
037900     DIVIDE ZERO-VAL INTO ONE-VAL.
