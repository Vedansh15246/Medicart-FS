000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BATCHUPD.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/14/91.
000600 DATE-COMPILED. 08/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES BATCH (LOT) MAINTENANCE
001300*          TRANSACTIONS -- RECEIVING NEW STOCK OR CORRECTING AN
001400*          EXISTING LOT -- AGAINST THE BATCH MASTER.  SINCE THE
001500*          BATCH MASTER IS A PLAIN LINE SEQUENTIAL FILE AND NOT
001600*          VSAM, THE OLD MASTER IS LOADED WHOLE INTO A WORKING-
001700*          STORAGE TABLE, THE TRANSACTIONS ARE APPLIED AGAINST
001800*          THE TABLE, AND THE WHOLE TABLE IS THEN WRITTEN BACK
001900*          OUT AS THE NEW MASTER.
002000*
002100*          ON A CREATE TRANSACTION, BATCH-QTY-TOTAL IS SET EQUAL
002200*          TO THE RECEIVED BATCH-QTY-AVAILABLE.  ON AN UPDATE,
002300*          BATCH-QTY-TOTAL IS LEFT ALONE -- ONLY THE AVAILABLE
002400*          QTY, LOT NUMBER AND EXPIRY DATE CAN BE CORRECTED.
002500*
002600******************************************************************
002700
002800         INPUT FILE               -   BATCH MAINTENANCE TRANS
002900
003000         INPUT FILE               -   OLD BATCH MASTER
003100
003200         OUTPUT FILE PRODUCED     -   NEW BATCH MASTER
003300
003400         DUMP FILE                -   SYSOUT
003500
003600******************************************************************
003700* CHANGE LOG
003800*
003900* 08/14/91  DRO  ORIGINAL WRITE-UP.                               CHG0001
004000* 04/02/93  RFN  REJECT-AND-LOG ADDED FOR AN UPDATE TRANSACTION   CHG0002
004100*                WHOSE BATCH-ID ISN'T ON THE OLD MASTER -- USED
004200*                TO SILENTLY FALL THROUGH AND DO NOTHING.
004300* 11/09/98  TLW  Y2K -- BATCH-EXPIRY-DATE CONFIRMED CCYYMMDD ON   CHG0003
004400*                BOTH THE TRANSACTION AND MASTER SIDE.  NO CHANGE
004500*                REQUIRED, SIGNED OFF.
004600* 05/17/00  RFN  TRAILER-RECORD BALANCING ADDED AFTER OPERATIONS  CHG0004
004700*                REPORTED A SHORT TRANSACTION FILE GOING
004800*                UNNOTICED OVER A WEEKEND RUN.
004900* 02/11/09  MGK  DROPPED THE ASCENDING KEY/INDEXED BY CLAUSE OFF  CHG0005
005000*                WS-BATCH-ROWS -- NOTHING IN THIS PROGRAM EVER
005100*                SEARCHES THE TABLE BY KEY, IT IS WALKED ONLY BY
005200*                ROW-SUB, SO THE INDEX WAS DEAD WEIGHT.
005300* 06/05/12  MGK  MORE-TRANS-SW AND BATCH-FOUND-SW PULLED BACK OUT CHG0006
005400*                TO STANDALONE 77-LEVELS -- NOT THIS SHOP'S HABIT
005500*                TO BURY A LONE SWITCH UNDER A 01 GROUP.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT BATCHTRN-FILE
006900     ASSIGN TO BATCHTRN
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS TFCODE.
007300
007400     SELECT BATCHOLD-FILE
007500     ASSIGN TO BATCHOLD
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS IFCODE.
007900
008000     SELECT BATCHNEW-FILE
008100     ASSIGN TO BATCHNEW
008200       ORGANIZATION IS LINE SEQUENTIAL
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600****** ONE TRANSACTION PER LOT RECEIVED OR CORRECTED.  A FINAL
009700****** TRAILER RECORD CARRIES THE EXPECTED TRANSACTION COUNT.
009800 FD  BATCHTRN-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 91 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS BATCH-TRANS-REC.
010400 01  BATCH-TRANS-REC-FD          PIC X(91).
010500
010600 FD  BATCHOLD-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 90 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS BATCH-MASTER-REC.
011200 01  BATCH-MASTER-REC-OLD-FD     PIC X(90).
011300
011400 FD  BATCHNEW-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 90 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS BATCH-MASTER-REC.
012000 01  BATCH-MASTER-REC-NEW-FD     PIC X(90).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  TFCODE                  PIC X(2).
012600         88  TRANS-CODE-READ     VALUE SPACES.
012700         88  NO-MORE-TRANS       VALUE "10".
012800     05  IFCODE                  PIC X(2).
012900         88  OLD-CODE-READ       VALUE SPACES.
013000         88  NO-MORE-OLD-BATCHES VALUE "10".
013100     05  OFCODE                  PIC X(2).
013200         88  CODE-WRITE          VALUE SPACES.
013300
013400     05  FILLER                    PIC X(2).
013500 01  BATCH-TRANS-REC.
013600     05  BT-TRANS-CODE               PIC X(1).
013700         88  BT-CREATE-TRANS         VALUE "C".
013800         88  BT-UPDATE-TRANS         VALUE "U".
013900         88  BT-TRAILER-TRANS        VALUE "T".
014000     05  BT-BATCH-ID                  PIC 9(9).
014100     05  BT-BATCH-MEDICINE-ID          PIC 9(9).
014200     05  BT-BATCH-NO                   PIC X(30).
014300     05  BT-BATCH-EXPIRY-DATE          PIC 9(8).
014400     05  BT-BATCH-QTY-RECEIVED         PIC 9(7).
014500     05  BT-TRAILER-TRANS-COUNT REDEFINES
014600         BT-BATCH-ID                  PIC 9(9).
014700
014800     05  FILLER                    PIC X(2).
014900     COPY BATCHREC.
015000
015100 01  WS-BATCH-TABLE.
015200     05  WS-BATCH-COUNT              PIC 9(5) COMP.
015300     05  WS-BATCH-ROWS OCCURS 5000 TIMES.
015400         10  WT-BATCH-ID              PIC 9(9).
015500         10  WT-MEDICINE-ID           PIC 9(9).
015600         10  WT-BATCH-NO              PIC X(30).
015700         10  WT-EXPIRY-DATE           PIC 9(8).
015800         10  WT-EXPIRY-BROKEN REDEFINES WT-EXPIRY-DATE.
015900             15  WT-EXPIRY-CCYY       PIC 9(4).
016000             15  WT-EXPIRY-MM         PIC 9(2).
016100             15  WT-EXPIRY-DD         PIC 9(2).
016200         10  WT-QTY-AVAILABLE         PIC 9(7).
016300         10  WT-QTY-AVAIL-BROKEN REDEFINES WT-QTY-AVAILABLE.
016400             15  WT-QTY-AVAIL-HI      PIC 9(4).
016500             15  WT-QTY-AVAIL-LO      PIC 9(3).
016600         10  WT-QTY-TOTAL             PIC 9(7).
016700
016800     05  FILLER                    PIC X(2).
016900 01  COUNTERS-AND-ACCUMULATORS.
017000     05  TRANS-READ                  PIC 9(7) COMP.
017100     05  TRANS-APPLIED                PIC 9(7) COMP.
017200     05  TRANS-REJECTED               PIC 9(7) COMP.
017300     05  ROW-SUB                      PIC 9(5) COMP.
017400     05  IN-TRAILER-COUNT             PIC 9(7).
017500
017600     05  FILLER                    PIC X(2).
017700 77  MORE-TRANS-SW                   PIC X(1) VALUE "Y".
017800     88  NO-MORE-TRANSACTIONS        VALUE "N".
017900     88  MORE-TRANSACTIONS           VALUE "Y".
018000
018100 77  BATCH-FOUND-SW                  PIC X(1).
018200     88  BATCH-ROW-FOUND             VALUE "Y".
018300     88  BATCH-ROW-NOT-FOUND         VALUE "N".
018400
018500     COPY ABENDREC.
018600
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 100-MAINLINE THRU 100-EXIT
019000             UNTIL NO-MORE-TRANSACTIONS OR BT-TRAILER-TRANS.
019100     PERFORM 900-CLEANUP THRU 900-EXIT.
019200     MOVE ZERO TO RETURN-CODE.
019300     GOBACK.
019400
019500 000-HOUSEKEEPING.
019600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019700     DISPLAY "******** BEGIN JOB BATCHUPD ********".
019800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020000     PERFORM 150-LOAD-OLD-MASTER THRU 150-EXIT.
020100     PERFORM 900-READ-TRANS THRU 900-EXIT.
020200 000-EXIT.
020300     EXIT.
020400
020500 100-MAINLINE.
020600     MOVE "100-MAINLINE" TO PARA-NAME.
020700     IF MORE-TRANSACTIONS
020800         PERFORM 200-APPLY-BATCH-TRANS THRU 200-EXIT
020900         PERFORM 900-READ-TRANS THRU 900-EXIT.
021000 100-EXIT.
021100     EXIT.
021200
021300 150-LOAD-OLD-MASTER.
021400     MOVE "150-LOAD-OLD-MASTER" TO PARA-NAME.
021500     MOVE ZERO TO WS-BATCH-COUNT.
021600     PERFORM 160-READ-ONE-OLD-BATCH THRU 160-EXIT
021700         UNTIL NO-MORE-OLD-BATCHES.
021800 150-EXIT.
021900     EXIT.
022000
022100 160-READ-ONE-OLD-BATCH.
022200     READ BATCHOLD-FILE INTO BATCH-MASTER-REC
022300         AT END
022400         MOVE "10" TO IFCODE
022500         GO TO 160-EXIT
022600     END-READ.
022700     ADD +1 TO WS-BATCH-COUNT.
022800     MOVE BATCH-ID            TO WT-BATCH-ID(WS-BATCH-COUNT).
022900     MOVE BATCH-MEDICINE-ID   TO WT-MEDICINE-ID(WS-BATCH-COUNT).
023000     MOVE BATCH-NO            TO WT-BATCH-NO(WS-BATCH-COUNT).
023100     MOVE BATCH-EXPIRY-DATE   TO WT-EXPIRY-DATE(WS-BATCH-COUNT).
023200     MOVE BATCH-QTY-AVAILABLE TO
023300                            WT-QTY-AVAILABLE(WS-BATCH-COUNT).
023400     MOVE BATCH-QTY-TOTAL     TO WT-QTY-TOTAL(WS-BATCH-COUNT).
023500 160-EXIT.
023600     EXIT.
023700
023800 200-APPLY-BATCH-TRANS.
023900     MOVE "200-APPLY-BATCH-TRANS" TO PARA-NAME.
024000     IF BT-CREATE-TRANS
024100         PERFORM 250-CREATE-BATCH THRU 250-EXIT
024200     ELSE
024300         IF BT-UPDATE-TRANS
024400             PERFORM 260-UPDATE-BATCH THRU 260-EXIT
024500         END-IF
024600     END-IF.
024700 200-EXIT.
024800     EXIT.
024900
025000 250-CREATE-BATCH.
025100     MOVE "250-CREATE-BATCH" TO PARA-NAME.
025200     IF WS-BATCH-COUNT = 5000
025300         MOVE "** BATCH TABLE OVERFLOW - RAISE WS-BATCH-ROWS"
025400             TO ABEND-REASON
025500         GO TO 1000-ABEND-RTN.
025600     ADD +1 TO WS-BATCH-COUNT.
025700     MOVE BT-BATCH-ID            TO WT-BATCH-ID(WS-BATCH-COUNT).
025800     MOVE BT-BATCH-MEDICINE-ID   TO
025900         WT-MEDICINE-ID(WS-BATCH-COUNT).
026000     MOVE BT-BATCH-NO            TO WT-BATCH-NO(WS-BATCH-COUNT).
026100     MOVE BT-BATCH-EXPIRY-DATE   TO
026200         WT-EXPIRY-DATE(WS-BATCH-COUNT).
026300     MOVE BT-BATCH-QTY-RECEIVED  TO
026400         WT-QTY-AVAILABLE(WS-BATCH-COUNT).
026500****** ON CREATE, QTY-TOTAL STARTS EQUAL TO QTY-AVAILABLE
026600     MOVE BT-BATCH-QTY-RECEIVED  TO WT-QTY-TOTAL(WS-BATCH-COUNT).
026700     ADD +1 TO TRANS-APPLIED.
026800 250-EXIT.
026900     EXIT.
027000
027100 260-UPDATE-BATCH.
027200     MOVE "260-UPDATE-BATCH" TO PARA-NAME.
027300     MOVE "N" TO BATCH-FOUND-SW.
027400     PERFORM 270-FIND-BATCH-ROW
027500         VARYING ROW-SUB FROM 1 BY 1
027600         UNTIL ROW-SUB > WS-BATCH-COUNT OR BATCH-ROW-FOUND.
027700
027800     IF NOT BATCH-ROW-FOUND
027900         ADD +1 TO TRANS-REJECTED
028000         GO TO 260-EXIT.
028100
028200     MOVE BT-BATCH-NO            TO WT-BATCH-NO(ROW-SUB).
028300     MOVE BT-BATCH-EXPIRY-DATE   TO WT-EXPIRY-DATE(ROW-SUB).
028400     MOVE BT-BATCH-QTY-RECEIVED  TO WT-QTY-AVAILABLE(ROW-SUB).
028500     ADD +1 TO TRANS-APPLIED.
028600 260-EXIT.
028700     EXIT.
028800
028900 270-FIND-BATCH-ROW.
029000     IF WT-BATCH-ID(ROW-SUB) = BT-BATCH-ID
029100         MOVE "Y" TO BATCH-FOUND-SW.
029200
029300 800-OPEN-FILES.
029400     MOVE "800-OPEN-FILES" TO PARA-NAME.
029500     OPEN INPUT BATCHTRN-FILE, BATCHOLD-FILE.
029600     OPEN OUTPUT BATCHNEW-FILE, SYSOUT.
029700 800-EXIT.
029800     EXIT.
029900
030000 850-CLOSE-FILES.
030100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030200     CLOSE BATCHTRN-FILE, BATCHOLD-FILE, BATCHNEW-FILE, SYSOUT.
030300 850-EXIT.
030400     EXIT.
030500
030600 900-READ-TRANS.
030700     MOVE "900-READ-TRANS" TO PARA-NAME.
030800     READ BATCHTRN-FILE INTO BATCH-TRANS-REC
030900         AT END
031000         MOVE "N" TO MORE-TRANS-SW
031100         GO TO 900-EXIT
031200     END-READ.
031300     ADD +1 TO TRANS-READ.
031400     IF BT-TRAILER-TRANS
031500         MOVE BT-TRAILER-TRANS-COUNT TO IN-TRAILER-COUNT.
031600 900-EXIT.
031700     EXIT.
031800
031900 900-CLEANUP.
032000     MOVE "900-CLEANUP" TO PARA-NAME.
032100     IF NOT BT-TRAILER-TRANS
032200         MOVE "** NO TRAILER TRANS - FILE OUT OF BALANCE"
032300             TO ABEND-REASON
032400         GO TO 1000-ABEND-RTN.
032500
032600     IF TRANS-READ NOT EQUAL TO IN-TRAILER-COUNT
032700         MOVE "** TRANS COUNT OUT OF BALANCE" TO ABEND-REASON
032800         MOVE IN-TRAILER-COUNT TO EXPECTED-VAL
032900         MOVE TRANS-READ TO ACTUAL-VAL
033000         GO TO 1000-ABEND-RTN.
033100
033200     PERFORM 950-WRITE-NEW-MASTER
033300         VARYING ROW-SUB FROM 1 BY 1
033400         UNTIL ROW-SUB > WS-BATCH-COUNT.
033500
033600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033700
033800     DISPLAY "** TRANSACTIONS READ **".
033900     DISPLAY TRANS-READ.
034000     DISPLAY "** TRANSACTIONS APPLIED **".
034100     DISPLAY TRANS-APPLIED.
034200     DISPLAY "** TRANSACTIONS REJECTED **".
034300     DISPLAY TRANS-REJECTED.
034400     DISPLAY "******** NORMAL END OF JOB BATCHUPD ********".
034500 900-EXIT.
034600     EXIT.
034700
034800 950-WRITE-NEW-MASTER.
034900     MOVE WT-BATCH-ID(ROW-SUB)        TO BATCH-ID.
035000     MOVE WT-MEDICINE-ID(ROW-SUB)      TO BATCH-MEDICINE-ID.
035100     MOVE WT-BATCH-NO(ROW-SUB)         TO BATCH-NO.
035200     MOVE WT-EXPIRY-DATE(ROW-SUB)      TO BATCH-EXPIRY-DATE.
035300     MOVE WT-QTY-AVAILABLE(ROW-SUB)    TO BATCH-QTY-AVAILABLE.
035400     MOVE WT-QTY-TOTAL(ROW-SUB)        TO BATCH-QTY-TOTAL.
035500     WRITE BATCH-MASTER-REC-NEW-FD FROM BATCH-MASTER-REC.
035600
035700 1000-ABEND-RTN.
035800     WRITE SYSOUT-REC FROM ABEND-REC.
035900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036000     DISPLAY "*** ABNORMAL END OF JOB-BATCHUPD ***" UPON CONSOLE.
036100     DIVIDE ZERO-VAL INTO ONE-VAL.
