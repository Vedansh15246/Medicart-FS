000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDRPT.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/09/90.
000600 DATE-COMPILED. 02/09/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE NIGHTLY MEDICINE STOCK
001300*          STATUS REPORT.  IT READS THE MEDICINE MASTER
001400*          SEQUENTIALLY BY MED-ID AND, FOR EACH MEDICINE, SCANS
001500*          THE BATCH FILE (LOADED ENTIRELY INTO A WORKING-
001600*          STORAGE TABLE AT START-UP) FOR THAT MEDICINE'S LOTS.
001700*
001800*          STOCK STATUS IS CLASSIFIED OUT_OF_STOCK / IN_STOCK /
001900*          EXPIRED AGAINST TODAY'S RUN DATE, AND TOTAL AVAILABLE
002000*          QUANTITY IS SUMMED OVER UNEXPIRED LOTS ONLY, FALLING
002100*          BACK TO THE MASTER'S MED-TOTAL-QTY WHEN THAT SUM IS
002200*          ZERO (MEDICINES NOT YET CONVERTED TO LOT TRACKING).
002300*
002400******************************************************************
002500
002600         INPUT FILE               -   MEDICINE MASTER
002700
002800         INPUT FILE               -   BATCH (LOT) FILE
002900
003000         OUTPUT FILE PRODUCED     -   MEDICINE STOCK REPORT
003100
003200         DUMP FILE                -   SYSOUT
003300
003400******************************************************************
003500* CHANGE LOG
003600*
003700* 02/09/90  DRO  ORIGINAL WRITE-UP.                               CHG0001
003800* 08/14/91  DRO  BATCH-TABLE SEARCH ADDED WHEN LOT/EXPIRY         CHG0002
003900*                TRACKING CAME IN -- PREVIOUSLY STOCK STATUS WAS
004000*                JUST THE MED-IN-STOCK-SW FLAG ON THE MASTER.
004100* 03/02/94  RFN  TOTAL-QTY FALLBACK TO MED-TOTAL-QTY ADDED FOR    CHG0003
004200*                MEDICINES THE WAREHOUSE HASN'T CONVERTED YET.
004300* 11/09/98  TLW  Y2K -- RUN DATE NOW DERIVED WITH A CENTURY       CHG0004
004400*                WINDOW (< 50 = 20XX, ELSE 19XX) BEFORE COMPARING
004500*                AGAINST BATCH-EXPIRY-DATE, WHICH IS ALREADY
004600*                CCYYMMDD ON THE BATCH FILE.  SEE 050-DERIVE-RUN-
004700*                DATE.  TESTED AGAINST 1999/2000/2001 ROLLOVER
004800*                DATA, NO ISSUES.
004900* 07/30/02  RFN  GRAND TOTAL LINE ADDED AT OPERATIONS' REQUEST -- CHG0005
005000*                THEY WERE HAND-ADDING THE COLUMN EVERY NIGHT.
005100* 06/05/12  MGK  MORE-MEDICINES-SW PULLED BACK OUT TO A STANDALONECHG0006
005200*                77-LEVEL -- SOMEBODY HAD BURIED IT UNDER A 01
005300*                GROUP, WHICH ISN'T HOW THE SWITCHES ARE KEPT
005400*                ANYWHERE ELSE IN THE SUITE.
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT MEDICINE-FILE
007100     ASSIGN TO MEDICINE
007200       ORGANIZATION IS LINE SEQUENTIAL
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS IFCODE.
007500
007600     SELECT BATCH-FILE
007700     ASSIGN TO BATCH
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS BFCODE.
008100
008200     SELECT MEDRPT-FILE
008300     ASSIGN TO MEDRPT
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** MEDICINE MASTER -- READ SEQUENTIAL BY MED-ID
009900 FD  MEDICINE-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 150 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS MED-MASTER-REC.
010500 01  MED-MASTER-REC-FD          PIC X(150).
010600
010700****** LOT FILE -- LOADED WHOLE INTO WS-BATCH-TABLE AT STARTUP
010800 FD  BATCH-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 90 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS BATCH-MASTER-REC.
011400 01  BATCH-MASTER-REC-FD        PIC X(90).
011500
011600 FD  MEDRPT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 80 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS MEDRPT-REC.
012200 01  MEDRPT-REC  PIC X(80).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                  PIC X(2).
012800         88  CODE-READ           VALUE SPACES.
012900         88  NO-MORE-MEDICINES   VALUE "10".
013000     05  BFCODE                  PIC X(2).
013100         88  BATCH-CODE-READ     VALUE SPACES.
013200         88  NO-MORE-BATCHES     VALUE "10".
013300     05  OFCODE                  PIC X(2).
013400         88  CODE-WRITE          VALUE SPACES.
013500
013600     05  FILLER                    PIC X(2).
013700     COPY MEDMSTR.
013800
013900     COPY BATCHREC.
014000
014100 01  WS-BATCH-TABLE.
014200     05  WS-BATCH-COUNT              PIC 9(5) COMP.
014300     05  WS-BATCH-ROWS OCCURS 5000 TIMES.
014400         10  WT-MEDICINE-ID           PIC 9(9).
014500         10  WT-EXPIRY-DATE           PIC 9(8).
014600         10  WT-QTY-AVAILABLE         PIC 9(7).
014700
014800****** RUN-DATE DERIVATION -- Y2K CENTURY WINDOW, SEE CHANGE LOG
014900     05  FILLER                    PIC X(2).
015000 01  WS-RUN-DATE-RAW                 PIC 9(6).
015100 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-RAW.
015200     05  WS-RUN-YY                   PIC 9(2).
015300     05  WS-RUN-MM                   PIC 9(2).
015400     05  WS-RUN-DD                   PIC 9(2).
015500
015600 01  WS-RUN-DATE-CCYYMMDD.
015700     05  WS-RUN-CENTURY               PIC 9(2).
015800     05  WS-RUN-YY2                   PIC 9(2).
015900     05  WS-RUN-CCMM                  PIC 9(2).
016000     05  WS-RUN-CCDD                  PIC 9(2).
016100     05  FILLER                    PIC X(2).
016200 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-CCYYMMDD
016300                         PIC 9(8).
016400
016500 01  WS-HDR-REC.
016600     05  FILLER                  PIC X(1) VALUE " ".
016700     05  HDR-DATE.
016800         10  HDR-CCYY            PIC 9(4).
016900         10  DASH-1              PIC X(1) VALUE "-".
017000         10  HDR-MM              PIC 9(2).
017100         10  DASH-2              PIC X(1) VALUE "-".
017200         10  HDR-DD              PIC 9(2).
017300     05  FILLER                  PIC X(10) VALUE SPACE.
017400     05  FILLER                  PIC X(40) VALUE
017500         "Medicine Stock Status Report".
017600     05  FILLER                  PIC X(22)
017700           VALUE "Page Number:" JUSTIFIED RIGHT.
017800     05  PAGE-NBR-O              PIC ZZ9.
017900
018000 01  WS-COLM-HDR-REC.
018100     05  FILLER            PIC X(10) VALUE "MED-ID".
018200     05  FILLER            PIC X(32) VALUE "MEDICINE NAME".
018300     05  FILLER            PIC X(14) VALUE "STOCK STATUS".
018400     05  FILLER            PIC X(14) VALUE "TOTAL QTY".
018500     05  FILLER            PIC X(10) VALUE SPACES.
018600
018700 01  WS-MEDRPT-LINE.
018800     05  MEDRPT-ID-O             PIC 9(9).
018900     05  FILLER                  PIC X(1) VALUE SPACES.
019000     05  MEDRPT-NAME-O           PIC X(30).
019100     05  FILLER                  PIC X(2) VALUE SPACES.
019200     05  MEDRPT-STATUS-O         PIC X(12).
019300     05  FILLER                  PIC X(2) VALUE SPACES.
019400     05  MEDRPT-QTY-O            PIC ZZZZZZ9.
019500     05  FILLER                  PIC X(11) VALUE SPACES.
019600
019700 01  WS-TOTAL-LINE.
019800     05  FILLER                  PIC X(30) VALUE
019900         "*** TOTAL QUANTITY ALL MEDS:".
020000     05  TOTRPT-QTY-O            PIC ZZZZZZZZ9.
020100     05  FILLER                  PIC X(41) VALUE SPACES.
020200
020300 01  WS-BLANK-LINE.
020400     05  FILLER     PIC X(80) VALUE SPACES.
020500
020600 01  COUNTERS-AND-ACCUMULATORS.
020700     05  RECORDS-READ                PIC 9(7) COMP.
020800     05  RECORDS-WRITTEN             PIC 9(7) COMP.
020900     05  ROW-SUB                     PIC 9(5) COMP.
021000     05  WS-UNEXPIRED-QTY            PIC 9(9) COMP.
021100     05  WS-GRAND-TOTAL-QTY          PIC 9(9).
021200     05  WS-GRAND-TOTAL-QTY-EDIT REDEFINES WS-GRAND-TOTAL-QTY
021300                                   PIC ZZZZZZZZ9.
021400     05  WS-LINES                    PIC 9(2) VALUE 1.
021500     05  WS-PAGES                    PIC 9(3) VALUE 1.
021600     05  WS-UNEXPIRED-BATCH-FOUND-SW PIC X(1).
021700         88  WS-HAS-UNEXPIRED-BATCH VALUE "Y".
021800     05  WS-ANY-BATCH-FOUND-SW        PIC X(1).
021900         88  WS-HAS-ANY-BATCH        VALUE "Y".
022000
022100     05  FILLER                    PIC X(2).
022200 77  MORE-MEDICINES-SW               PIC X(1) VALUE "Y".
022300     88  NO-MORE-MEDS                VALUE "N".
022400     88  MORE-MEDS                   VALUE "Y".
022500
022600     COPY ABENDREC.
022700
022800 PROCEDURE DIVISION.
022900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023000     PERFORM 100-MAINLINE THRU 100-EXIT
023100             UNTIL NO-MORE-MEDS.
023200     PERFORM 900-CLEANUP THRU 900-EXIT.
023300     MOVE ZERO TO RETURN-CODE.
023400     GOBACK.
023500
023600 000-HOUSEKEEPING.
023700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023800     DISPLAY "******** BEGIN JOB MEDRPT ********".
023900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024000     MOVE 1 TO WS-PAGES.
024100     PERFORM 050-DERIVE-RUN-DATE THRU 050-EXIT.
024200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024300     PERFORM 150-LOAD-BATCH-TABLE THRU 150-EXIT.
024400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
024500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
024600     PERFORM 900-READ-MEDICINE THRU 900-EXIT.
024700 000-EXIT.
024800     EXIT.
024900
025000 050-DERIVE-RUN-DATE.
025100     MOVE "050-DERIVE-RUN-DATE" TO PARA-NAME.
025200     ACCEPT WS-RUN-DATE-RAW FROM DATE.
025300     IF WS-RUN-YY < 50
025400         MOVE 20 TO WS-RUN-CENTURY
025500     ELSE
025600         MOVE 19 TO WS-RUN-CENTURY
025700     END-IF.
025800     MOVE WS-RUN-YY TO WS-RUN-YY2.
025900     MOVE WS-RUN-MM TO WS-RUN-CCMM.
026000     MOVE WS-RUN-DD TO WS-RUN-CCDD.
026100     MOVE WS-RUN-CENTURY TO HDR-CCYY(1:2).
026200     MOVE WS-RUN-YY2     TO HDR-CCYY(3:2).
026300     MOVE WS-RUN-MM      TO HDR-MM.
026400     MOVE WS-RUN-DD      TO HDR-DD.
026500 050-EXIT.
026600     EXIT.
026700
026800 100-MAINLINE.
026900     MOVE "100-MAINLINE" TO PARA-NAME.
027000     IF MORE-MEDS
027100         PERFORM 200-PROCESS-MEDICINE THRU 200-EXIT
027200         PERFORM 900-READ-MEDICINE THRU 900-EXIT.
027300 100-EXIT.
027400     EXIT.
027500
027600 200-PROCESS-MEDICINE.
027700     MOVE "200-PROCESS-MEDICINE" TO PARA-NAME.
027800     IF WS-LINES > 50
027900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
028000
028100     MOVE "N" TO WS-ANY-BATCH-FOUND-SW.
028200     MOVE "N" TO WS-UNEXPIRED-BATCH-FOUND-SW.
028300     MOVE ZERO TO WS-UNEXPIRED-QTY.
028400
028500     PERFORM 300-SCAN-BATCH-TABLE
028600         VARYING ROW-SUB FROM 1 BY 1
028700         UNTIL ROW-SUB > WS-BATCH-COUNT.
028800
028900     PERFORM 400-CLASSIFY-STOCK-STATUS THRU 400-EXIT.
029000     PERFORM 450-WRITE-MEDICINE-LINE THRU 450-EXIT.
029100 200-EXIT.
029200     EXIT.
029300
029400 300-SCAN-BATCH-TABLE.
029500     IF WT-MEDICINE-ID(ROW-SUB) = MED-ID
029600         MOVE "Y" TO WS-ANY-BATCH-FOUND-SW
029700         IF WT-EXPIRY-DATE(ROW-SUB) > WS-RUN-DATE-NUMERIC
029800             MOVE "Y" TO WS-UNEXPIRED-BATCH-FOUND-SW
029900             ADD WT-QTY-AVAILABLE(ROW-SUB) TO WS-UNEXPIRED-QTY
030000         END-IF
030100     END-IF.
030200
030300 400-CLASSIFY-STOCK-STATUS.
030400     MOVE "400-CLASSIFY-STOCK-STATUS" TO PARA-NAME.
030500     IF NOT WS-HAS-ANY-BATCH
030600         MOVE "OUT_OF_STOCK" TO MEDRPT-STATUS-O
030700     ELSE
030800         IF WS-HAS-UNEXPIRED-BATCH
030900             MOVE "IN_STOCK" TO MEDRPT-STATUS-O
031000         ELSE
031100             MOVE "EXPIRED" TO MEDRPT-STATUS-O
031200         END-IF
031300     END-IF.
031400
031500     IF WS-UNEXPIRED-QTY = ZERO
031600         MOVE MED-TOTAL-QTY TO MEDRPT-QTY-O
031700         ADD MED-TOTAL-QTY TO WS-GRAND-TOTAL-QTY
031800     ELSE
031900         MOVE WS-UNEXPIRED-QTY TO MEDRPT-QTY-O
032000         ADD WS-UNEXPIRED-QTY TO WS-GRAND-TOTAL-QTY
032100     END-IF.
032200 400-EXIT.
032300     EXIT.
032400
032500 450-WRITE-MEDICINE-LINE.
032600     MOVE "450-WRITE-MEDICINE-LINE" TO PARA-NAME.
032700     MOVE MED-ID     TO MEDRPT-ID-O.
032800     MOVE MED-NAME(1:30) TO MEDRPT-NAME-O.
032900     WRITE MEDRPT-REC FROM WS-MEDRPT-LINE
033000         AFTER ADVANCING 1.
033100     ADD +1 TO WS-LINES.
033200     ADD +1 TO RECORDS-WRITTEN.
033300 450-EXIT.
033400     EXIT.
033500
033600 150-LOAD-BATCH-TABLE.
033700     MOVE "150-LOAD-BATCH-TABLE" TO PARA-NAME.
033800     MOVE ZERO TO WS-BATCH-COUNT.
033900     PERFORM 160-READ-ONE-BATCH THRU 160-EXIT
034000         UNTIL NO-MORE-BATCHES.
034100 150-EXIT.
034200     EXIT.
034300
034400 160-READ-ONE-BATCH.
034500     READ BATCH-FILE INTO BATCH-MASTER-REC
034600         AT END
034700         MOVE "10" TO BFCODE
034800         GO TO 160-EXIT
034900     END-READ.
035000     IF WS-BATCH-COUNT = 5000
035100         MOVE "** BATCH TABLE OVERFLOW - RAISE WS-BATCH-ROWS"
035200             TO ABEND-REASON
035300         GO TO 1000-ABEND-RTN.
035400     ADD +1 TO WS-BATCH-COUNT.
035500     MOVE BATCH-MEDICINE-ID   TO WT-MEDICINE-ID(WS-BATCH-COUNT).
035600     MOVE BATCH-EXPIRY-DATE   TO WT-EXPIRY-DATE(WS-BATCH-COUNT).
035700     MOVE BATCH-QTY-AVAILABLE TO
035800                            WT-QTY-AVAILABLE(WS-BATCH-COUNT).
035900 160-EXIT.
036000     EXIT.
036100
036200 600-PAGE-BREAK.
036300     WRITE MEDRPT-REC FROM WS-BLANK-LINE.
036400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
036500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
036600 600-EXIT.
036700     EXIT.
036800
036900 700-WRITE-PAGE-HDR.
037000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
037100     MOVE WS-PAGES TO PAGE-NBR-O.
037200     WRITE MEDRPT-REC FROM WS-HDR-REC
037300         AFTER ADVANCING NEXT-PAGE.
037400     MOVE ZERO TO WS-LINES.
037500     ADD +1 TO WS-PAGES.
037600 700-EXIT.
037700     EXIT.
037800
037900 720-WRITE-COLM-HDR.
038000     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
038100     WRITE MEDRPT-REC FROM WS-COLM-HDR-REC
038200         AFTER ADVANCING 2.
038300     ADD +2 TO WS-LINES.
038400 720-EXIT.
038500     EXIT.
038600
038700 800-OPEN-FILES.
038800     MOVE "800-OPEN-FILES" TO PARA-NAME.
038900     OPEN INPUT MEDICINE-FILE, BATCH-FILE.
039000     OPEN OUTPUT MEDRPT-FILE, SYSOUT.
039100 800-EXIT.
039200     EXIT.
039300
039400 850-CLOSE-FILES.
039500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
039600     CLOSE MEDICINE-FILE, BATCH-FILE, MEDRPT-FILE, SYSOUT.
039700 850-EXIT.
039800     EXIT.
039900
040000 900-READ-MEDICINE.
040100     MOVE "900-READ-MEDICINE" TO PARA-NAME.
040200     READ MEDICINE-FILE INTO MED-MASTER-REC
040300         AT END
040400         MOVE "N" TO MORE-MEDICINES-SW
040500         GO TO 900-EXIT
040600     END-READ.
040700     ADD +1 TO RECORDS-READ.
040800 900-EXIT.
040900     EXIT.
041000
041100 900-CLEANUP.
041200     MOVE "900-CLEANUP" TO PARA-NAME.
041300     MOVE WS-GRAND-TOTAL-QTY TO TOTRPT-QTY-O.
041400     WRITE MEDRPT-REC FROM WS-TOTAL-LINE
041500         AFTER ADVANCING 2.
041600
041700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041800
041900     DISPLAY "** MEDICINES READ **".
042000     DISPLAY RECORDS-READ.
042100     DISPLAY "** MEDICINE LINES WRITTEN **".
042200     DISPLAY RECORDS-WRITTEN.
042300     DISPLAY "******** NORMAL END OF JOB MEDRPT ********".
042400 900-EXIT.
042500     EXIT.
042600
042700 1000-ABEND-RTN.
042800     WRITE SYSOUT-REC FROM ABEND-REC.
042900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043000     DISPLAY "*** ABNORMAL END OF JOB-MEDRPT ***" UPON CONSOLE.
043100     DIVIDE ZERO-VAL INTO ONE-VAL.
