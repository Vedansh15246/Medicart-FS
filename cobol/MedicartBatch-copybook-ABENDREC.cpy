000100******************************************************************
000200* ABENDREC   -  SHOP-STANDARD ABEND TRAILER LINE
000300* EVERY BATCH PROGRAM IN THE MEDICINE/ORDER/PAYMENT SUITE COPIES
000400* THIS BLOCK AND WRITES ABEND-REC TO SYSOUT JUST BEFORE A
000500* GO TO 1000-ABEND-RTN.  PARA-NAME IS STAMPED AT THE TOP OF EVERY
000600* PARAGRAPH SO THE DUMP TELLS YOU WHERE THINGS WENT SIDEWAYS.
000700*     ORIGINAL  - R.FENUCCI  03/14/89
000800*     REVISED   - EXPANDED ACTUAL-VAL/EXPECTED-VAL TO X(10) SO
000900*                 TRANSACTION-ID KEYS WOULD FIT - R.FENUCCI 11/91
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME                  PIC X(30).
001300     05  ABEND-REASON                PIC X(60).
001400     05  EXPECTED-VAL                PIC X(10).
001500     05  ACTUAL-VAL                  PIC X(10).
001600     05  FILLER                      PIC X(20).
001700
001800******************************************************************
001900* ZERO-VAL/ONE-VAL -- THE FORCED-ABEND TRICK.  1000-ABEND-RTN
002000* DIVIDES BY ZERO SO THE SYSTEM DUMP AND RETURN CODE ARE
002100* UNMISTAKABLE, INSTEAD OF JUST DISPLAYING A MESSAGE AND GOING
002200* BACK WITH RC=0 WHERE NOBODY IN OPERATIONS WOULD NOTICE.
002300******************************************************************
002400 77  ZERO-VAL                        PIC 9(1) VALUE ZERO.
002500 77  ONE-VAL                         PIC 9(1) VALUE 1.
