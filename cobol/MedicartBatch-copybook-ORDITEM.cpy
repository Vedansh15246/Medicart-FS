000100******************************************************************
000200* ORDITEM    -  ORDER-ITEM RECORD (ONE PER BATCH ALLOCATION)
000300* A CART LINE CAN FAN OUT INTO SEVERAL OF THESE WHEN ORDPLACE HAS
000400* TO SPLIT THE REQUESTED QTY ACROSS MORE THAN ONE EXPIRY BATCH.
000500* OI-ORDER-ID IS THE CONTROL-BREAK KEY ORDFINAL GROUPS ON.
000600*     ORIGINAL  - D.OKAFOR  05/92
000700******************************************************************
000800 01  ORDER-ITEM-REC.
000900     05  OI-ORDER-ID                 PIC 9(9).
001000     05  OI-MEDICINE-ID               PIC 9(9).
001100     05  OI-QUANTITY                 PIC 9(5).
001200     05  OI-UNIT-PRICE                PIC S9(8)V99 COMP-3.
001300     05  OI-SUBTOTAL                  PIC S9(9)V99 COMP-3.
001400     05  OI-BATCH-ID                  PIC 9(9).
001500     05  FILLER                       PIC X(16).
