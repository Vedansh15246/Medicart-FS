000100******************************************************************
000200* CARTITEM   -  SHOPPING CART LINE RECORD
000300* ONE ROW PER USER/MEDICINE PAIR IN AN UNSUBMITTED CART.
000400* CART-PRICE IS CAPTURED AT ADD-TO-CART TIME SO A MID-SESSION
000500* PRICE CHANGE DOES NOT MOVE THE CUSTOMER'S TOTAL UNDER THEM.
000600*     ORIGINAL  - D.OKAFOR  05/92
000700******************************************************************
000800 01  CART-ITEM-REC.
000900     05  CART-USER-ID                PIC 9(9).
001000     05  CART-MEDICINE-ID            PIC 9(9).
001100     05  CART-QUANTITY               PIC 9(5).
001200     05  CART-PRICE                  PIC S9(8)V99 COMP-3.
001300     05  FILLER                      PIC X(21).
