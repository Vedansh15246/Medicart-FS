000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDPLACE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/11/92.
000600 DATE-COMPILED. 02/11/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A DAILY ORDER-REQUEST FILE PRODUCED
001300*          BY THE ORDER-ENTRY FRONT END AND, FOR EACH REQUEST,
001400*          ALLOCATES THE USER'S CART AGAINST EXPIRY-DATE-ORDERED
001500*          BATCHES FOR EACH MEDICINE ORDERED (OLDEST EXPIRY FIRST)
001600*
001700*          BATCH-FILE MUST ARRIVE PRESORTED ASCENDING ON
001800*          BATCH-MEDICINE-ID / BATCH-EXPIRY-DATE -- THE SORT STEP
001900*          RUNS AHEAD OF THIS PROGRAM IN THE JCL, THE SAME AS THE
002000*          ORDITEM-PRESORT STEP THAT RUNS AHEAD OF ORDFINAL.
002100*
002200*          AN ORDER REQUEST WHOSE CART CANNOT BE FULLY ALLOCATED
002300*          IS REJECTED WHOLE -- NO ORDER OR ORDER-ITEM RECORD IS
002400*          WRITTEN FOR IT.
002500*
002600******************************************************************
002700
002800         INPUT FILE               -   ORDER REQUEST FILE
002900
003000         INPUT FILE (PRESORTED)   -   BATCH MASTER
003100
003200         INPUT FILE                -   CART-ITEM FILE
003300
003400         OUTPUT FILE PRODUCED     -   ORDER HEADER FILE
003500
003600         OUTPUT FILE PRODUCED     -   ORDER-ITEM FILE
003700
003800         REJECT FILE              -   ORDER-REQUEST REJECTS
003900
004000         DUMP FILE                -   SYSOUT
004100
004200******************************************************************
004300* CHANGE LOG
004400*
004500* 02/11/92  JS   ORIGINAL WRITE-UP.                               CHG0001
004600* 04/02/93  RFN  MEDICINE-WITH-NO-BATCHES-AT-ALL NOW REJECTS THE  CHG0002
004700*                WHOLE ORDER IMMEDIATELY INSTEAD OF FALLING
004800*                THROUGH TO THE ALLOCATION WALK WITH NOTHING TO
004900*                WALK.
005000* 08/19/96  RFN  ORDER-ITEM STAGING TABLE WIDENED TO 500 ROWS --  CHG0003
005100*                HOUSEHOLD CARTS WITH MANY SPLIT-ACROSS-BATCH
005200*                LINES WERE RUNNING PAST THE OLD 100-ROW LIMIT.
005300* 11/09/98  TLW  Y2K REVIEW -- BATCH-EXPIRY-DATE IS CCYYMMDD ON   CHG0004
005400*                BOTH SIDES OF THE COMPARE.  NO CHANGE REQUIRED.
005500* 05/17/00  RFN  TRAILER-RECORD BALANCING ADDED AFTER OPERATIONS  CHG0005
005600*                REPORTED A SHORT ORDER-REQUEST FILE GOING
005700*                UNNOTICED OVER A WEEKEND RUN.
005800* 02/11/04  RFN  NOW CALLS CARTTOT BEFORE ALLOCATION TO GET THE   CHG0006
005900*                CUSTOMER'S CART GRAND TOTAL AND REJECT AN EMPTY
006000*                CART UP FRONT.  SEE 190-GET-CART-TOTAL.
006100* 06/05/12  MGK  MORE-REQUESTS-SW, MEDICINE-HAS-BATCH-SW AND      CHG0007
006200*                REQUEST-REJECT-SW PULLED BACK OUT TO STANDALONE
006300*                77-LEVELS TO MATCH THE REST OF THE SUITE.
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT ORDREQ-FILE
007700     ASSIGN TO ORDREQ
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS RFCODE.
008100
008200     SELECT BATCH-FILE
008300     ASSIGN TO BATCHSRT
008400       ORGANIZATION IS LINE SEQUENTIAL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS BFCODE.
008700
008800     SELECT CART-FILE
008900     ASSIGN TO CARTITEM
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS CFCODE.
009300
009400     SELECT ORDHDR-FILE
009500     ASSIGN TO ORDHDR
009600       ORGANIZATION IS LINE SEQUENTIAL
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OHCODE.
009900
010000     SELECT ORDITEM-FILE
010100     ASSIGN TO ORDITEM
010200       ORGANIZATION IS LINE SEQUENTIAL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OICODE.
010500
010600     SELECT ORDREJ-FILE
010700     ASSIGN TO ORDREJ
010800       ORGANIZATION IS LINE SEQUENTIAL
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS OJCODE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(130).
012100
012200****** ONE RECORD PER ORDER-ENTRY REQUEST FROM THE FRONT END
012300****** A FINAL TRAILER REC CARRIES THE REQUEST COUNT FOR BALANCING
012400 FD  ORDREQ-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 69 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS ORDREQ-REC.
013000 01  ORDREQ-REC-FD               PIC X(69).
013100
013200 FD  BATCH-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 90 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS BATCH-MASTER-REC.
013800 01  BATCH-MASTER-REC-FD         PIC X(90).
013900
014000 FD  CART-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 50 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS CART-ITEM-REC.
014600 01  CART-ITEM-REC-FD            PIC X(50).
014700
014800 FD  ORDHDR-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 100 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS ORDER-HDR-REC.
015400 01  ORDER-HDR-REC-FD            PIC X(100).
015500
015600 FD  ORDITEM-FILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 60 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS ORDER-ITEM-REC.
016200 01  ORDER-ITEM-REC-FD           PIC X(60).
016300
016400 FD  ORDREJ-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 113 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS ORDREJ-REC.
017000 01  ORDREJ-REC.
017100     05  OJ-REASON                   PIC X(40).
017200     05  OJ-REQ                      PIC X(69).
017300     05  FILLER                      PIC X(4).
017400
017500 WORKING-STORAGE SECTION.
017600
017700 01  FILE-STATUS-CODES.
017800     05  RFCODE                  PIC X(2).
017900         88  NO-MORE-REQUESTS    VALUE "10".
018000     05  BFCODE                  PIC X(2).
018100         88  NO-MORE-BATCHES     VALUE "10".
018200     05  CFCODE                  PIC X(2).
018300         88  NO-MORE-CART-ROWS   VALUE "10".
018400     05  OHCODE                  PIC X(2).
018500     05  OICODE                  PIC X(2).
018600     05  OJCODE                  PIC X(2).
018700
018800     05  FILLER                    PIC X(2).
018900 01  ORDREQ-REC.
019000     05  OR-TRANS-CODE               PIC X(1).
019100         88  OR-ORDER-TRANS          VALUE "O".
019200         88  OR-TRAILER-TRANS        VALUE "T".
019300     05  OR-USER-ID                  PIC 9(9).
019400     05  OR-ADDRESS-ID                PIC 9(9).
019500     05  OR-ORDER-NUMBER              PIC X(50).
019600     05  OR-TRAILER-REQ-COUNT REDEFINES
019700         OR-USER-ID                  PIC 9(9).
019800
019900     05  FILLER                    PIC X(2).
020000     COPY BATCHREC.
020100     COPY CARTITEM.
020200     COPY ORDHDR.
020300     COPY ORDITEM.
020400
020500 01  WS-BATCH-TABLE.
020600     05  WS-BATCH-COUNT              PIC 9(5) COMP.
020700     05  WS-BATCH-ROWS OCCURS 5000 TIMES.
020800         10  WT-BATCH-ID              PIC 9(9).
020900         10  WT-MEDICINE-ID           PIC 9(9).
021000         10  WT-EXPIRY-DATE           PIC 9(8).
021100         10  WT-EXPIRY-BROKEN REDEFINES WT-EXPIRY-DATE.
021200             15  WT-EXPIRY-CCYY       PIC 9(4).
021300             15  WT-EXPIRY-MM         PIC 9(2).
021400             15  WT-EXPIRY-DD         PIC 9(2).
021500         10  WT-QTY-AVAILABLE         PIC 9(7).
021600
021700     05  FILLER                    PIC X(2).
021800 01  WS-CART-TABLE.
021900     05  WS-CART-COUNT               PIC 9(5) COMP.
022000     05  WS-CART-ROWS OCCURS 5000 TIMES.
022100         10  XT-USER-ID               PIC 9(9).
022200         10  XT-MEDICINE-ID           PIC 9(9).
022300         10  XT-QUANTITY              PIC 9(5).
022400         10  XT-QUANTITY-BROKEN REDEFINES XT-QUANTITY.
022500             15  XT-QTY-HI            PIC 9(2).
022600             15  XT-QTY-LO            PIC 9(3).
022700         10  XT-PRICE                 PIC S9(8)V99 COMP-3.
022800
022900****** STAGING AREA FOR ONE ORDER'S ITEMS -- NOT COMMITTED TO
023000****** ORDITEM-FILE UNTIL EVERY CART LINE FOR THE REQUEST HAS
023100****** BEEN FULLY ALLOCATED.
023200     05  FILLER                    PIC X(2).
023300 01  WS-STAGED-ITEMS.
023400     05  WS-STAGED-COUNT             PIC 9(5) COMP.
023500     05  WS-STAGED-ROWS OCCURS 500 TIMES.
023600         10  ST-MEDICINE-ID           PIC 9(9).
023700         10  ST-QUANTITY              PIC 9(5).
023800         10  ST-UNIT-PRICE            PIC S9(8)V99 COMP-3.
023900         10  ST-SUBTOTAL              PIC S9(9)V99 COMP-3.
024000         10  ST-BATCH-ID              PIC 9(9).
024100
024200****** LINKAGE MIRROR FOR CALL 'CARTTOT' -- BUILT FROM THE CART
024300****** LINES BELONGING TO THE USER BEING PLACED, SO THE REQUEST
024400****** CAN BE REJECTED UP FRONT ON AN EMPTY CART WITHOUT WALKING
024500****** THE BATCH TABLE FOR NOTHING.
024600     05  FILLER                    PIC X(2).
024700 01  CART-TOTAL-REC.
024800     05  CT-LINE-COUNT                PIC 9(4) COMP.
024900     05  CT-CART-LINES OCCURS 200 TIMES.
025000         10  CT-QUANTITY              PIC 9(5).
025100         10  CT-PRICE                 PIC S9(8)V99 COMP-3.
025200
025300     05  FILLER                    PIC X(2).
025400 01  CART-TOTAL-OUT.
025500     05  CT-GRAND-TOTAL               PIC S9(9)V99 COMP-3.
025600     05  CT-RETURN-CODE               PIC S9(4) COMP.
025700         88  CT-OK                    VALUE +0.
025800         88  CT-EMPTY-CART            VALUE +4.
025900     05  FILLER                    PIC X(2).
026000 01  COUNTERS-AND-ACCUMULATORS.
026100     05  REQUESTS-READ               PIC 9(7) COMP.
026200     05  ORDERS-PLACED               PIC 9(7) COMP.
026300     05  ORDERS-REJECTED              PIC 9(7) COMP.
026400     05  WS-NEXT-ORDER-ID             PIC 9(9) COMP.
026500     05  BATCH-SUB                    PIC 9(5) COMP.
026600     05  CART-SUB                     PIC 9(5) COMP.
026700     05  STAGE-SUB                    PIC 9(5) COMP.
026800     05  WS-REMAINING-QTY             PIC 9(5).
026900     05  WS-ALLOCATED-QTY             PIC 9(5).
027000     05  WS-CT-SUB                    PIC 9(4) COMP.
027100     05  IN-TRAILER-COUNT             PIC 9(7).
027200
027300     05  FILLER                    PIC X(2).
027400 77  MORE-REQUESTS-SW                PIC X(1) VALUE "Y".
027500     88  NO-MORE-ORDER-REQUESTS      VALUE "N".
027600
027700 77  MEDICINE-HAS-BATCH-SW           PIC X(1).
027800     88  MEDICINE-HAS-A-BATCH        VALUE "Y".
027900     88  MEDICINE-HAS-NO-BATCH       VALUE "N".
028000
028100 77  REQUEST-REJECT-SW               PIC X(1).
028200     88  REQUEST-IS-REJECTED         VALUE "Y".
028300     88  REQUEST-IS-GOOD             VALUE "N".
028400     COPY ABENDREC.
028500
028600 PROCEDURE DIVISION.
028700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028800     PERFORM 100-MAINLINE THRU 100-EXIT
028900             UNTIL NO-MORE-ORDER-REQUESTS OR OR-TRAILER-TRANS.
029000     PERFORM 900-CLEANUP THRU 900-EXIT.
029100     MOVE ZERO TO RETURN-CODE.
029200     GOBACK.
029300
029400 000-HOUSEKEEPING.
029500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029600     DISPLAY "******** BEGIN JOB ORDPLACE ********".
029700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029900     PERFORM 150-LOAD-BATCH-TABLE THRU 150-EXIT.
030000     PERFORM 170-LOAD-CART-TABLE THRU 170-EXIT.
030100     PERFORM 900-READ-ORDREQ THRU 900-EXIT.
030200 000-EXIT.
030300     EXIT.
030400
030500 100-MAINLINE.
030600     MOVE "100-MAINLINE" TO PARA-NAME.
030700     IF OR-ORDER-TRANS
030800         PERFORM 200-PLACE-ONE-ORDER THRU 200-EXIT
030900         PERFORM 900-READ-ORDREQ THRU 900-EXIT.
031000 100-EXIT.
031100     EXIT.
031200
031300 150-LOAD-BATCH-TABLE.
031400     MOVE "150-LOAD-BATCH-TABLE" TO PARA-NAME.
031500     MOVE ZERO TO WS-BATCH-COUNT.
031600     PERFORM 160-READ-ONE-BATCH THRU 160-EXIT
031700         UNTIL NO-MORE-BATCHES.
031800 150-EXIT.
031900     EXIT.
032000
032100 160-READ-ONE-BATCH.
032200     READ BATCH-FILE INTO BATCH-MASTER-REC
032300         AT END
032400         MOVE "10" TO BFCODE
032500         GO TO 160-EXIT
032600     END-READ.
032700     IF WS-BATCH-COUNT = 5000
032800         MOVE "** BATCH TABLE OVERFLOW - RAISE WS-BATCH-ROWS"
032900             TO ABEND-REASON
033000         GO TO 1000-ABEND-RTN.
033100     ADD +1 TO WS-BATCH-COUNT.
033200     MOVE BATCH-ID            TO WT-BATCH-ID(WS-BATCH-COUNT).
033300     MOVE BATCH-MEDICINE-ID   TO WT-MEDICINE-ID(WS-BATCH-COUNT).
033400     MOVE BATCH-EXPIRY-DATE   TO WT-EXPIRY-DATE(WS-BATCH-COUNT).
033500     MOVE BATCH-QTY-AVAILABLE TO
033600                            WT-QTY-AVAILABLE(WS-BATCH-COUNT).
033700 160-EXIT.
033800     EXIT.
033900
034000 170-LOAD-CART-TABLE.
034100     MOVE "170-LOAD-CART-TABLE" TO PARA-NAME.
034200     MOVE ZERO TO WS-CART-COUNT.
034300     PERFORM 180-READ-ONE-CART-ROW THRU 180-EXIT
034400         UNTIL NO-MORE-CART-ROWS.
034500 170-EXIT.
034600     EXIT.
034700
034800 180-READ-ONE-CART-ROW.
034900     READ CART-FILE INTO CART-ITEM-REC
035000         AT END
035100         MOVE "10" TO CFCODE
035200         GO TO 180-EXIT
035300     END-READ.
035400     IF WS-CART-COUNT = 5000
035500         MOVE "** CART TABLE OVERFLOW - RAISE WS-CART-ROWS"
035600             TO ABEND-REASON
035700         GO TO 1000-ABEND-RTN.
035800     ADD +1 TO WS-CART-COUNT.
035900     MOVE CART-USER-ID        TO XT-USER-ID(WS-CART-COUNT).
036000     MOVE CART-MEDICINE-ID    TO XT-MEDICINE-ID(WS-CART-COUNT).
036100     MOVE CART-QUANTITY       TO XT-QUANTITY(WS-CART-COUNT).
036200     MOVE CART-PRICE          TO XT-PRICE(WS-CART-COUNT).
036300 180-EXIT.
036400     EXIT.
036500
036600****** BUILDS THE CARTTOT LINKAGE TABLE FROM WS-CART-TABLE FOR
036700****** JUST THE REQUESTING USER, THEN CALLS CARTTOT TO GET THE
036800****** CUSTOMER'S CART GRAND TOTAL BEFORE ALLOCATION IS EVEN
036900****** ATTEMPTED.  AN EMPTY CART REJECTS THE REQUEST HERE
037000****** INSTEAD OF WALKING THE BATCH TABLE FOR NOTHING.
037100 190-GET-CART-TOTAL.
037200     MOVE "190-GET-CART-TOTAL" TO PARA-NAME.
037300     MOVE ZERO TO CT-LINE-COUNT.
037400     PERFORM 195-ADD-CARTTOT-LINE
037500         VARYING CART-SUB FROM 1 BY 1
037600         UNTIL CART-SUB > WS-CART-COUNT.
037700     CALL "CARTTOT" USING CART-TOTAL-REC, CART-TOTAL-OUT.
037800 190-EXIT.
037900     EXIT.
038000
038100 195-ADD-CARTTOT-LINE.
038200     IF XT-USER-ID(CART-SUB) NOT EQUAL TO OR-USER-ID
038300         GO TO 195-EXIT.
038400     IF CT-LINE-COUNT = 200
038500         GO TO 195-EXIT.
038600     ADD +1 TO CT-LINE-COUNT.
038700     MOVE CT-LINE-COUNT TO WS-CT-SUB.
038800     MOVE XT-QUANTITY(CART-SUB) TO CT-QUANTITY(WS-CT-SUB).
038900     MOVE XT-PRICE(CART-SUB)    TO CT-PRICE(WS-CT-SUB).
039000 195-EXIT.
039100     EXIT.
039200
039300 200-PLACE-ONE-ORDER.
039400     MOVE "200-PLACE-ONE-ORDER" TO PARA-NAME.
039500     MOVE ZERO TO WS-STAGED-COUNT.
039600     MOVE "N" TO REQUEST-REJECT-SW.
039700     PERFORM 190-GET-CART-TOTAL THRU 190-EXIT.
039800     IF CT-EMPTY-CART
039900         MOVE "Y" TO REQUEST-REJECT-SW.
040000
040100     PERFORM 250-ALLOCATE-CART-LINE
040200         VARYING CART-SUB FROM 1 BY 1
040300         UNTIL CART-SUB > WS-CART-COUNT OR REQUEST-IS-REJECTED.
040400
040500     IF REQUEST-IS-REJECTED
040600         ADD +1 TO ORDERS-REJECTED
040700         PERFORM 280-WRITE-REJECT THRU 280-EXIT
040800         GO TO 200-EXIT.
040900
041000     PERFORM 300-WRITE-ORDER THRU 300-EXIT.
041100     ADD +1 TO ORDERS-PLACED.
041200 200-EXIT.
041300     EXIT.
041400
041500 250-ALLOCATE-CART-LINE.
041600     IF XT-USER-ID(CART-SUB) NOT EQUAL TO OR-USER-ID
041700         GO TO 250-EXIT.
041800
041900     PERFORM 260-CHECK-MEDICINE-HAS-BATCH.
042000     IF MEDICINE-HAS-NO-BATCH
042100         MOVE "Y" TO REQUEST-REJECT-SW
042200         GO TO 250-EXIT.
042300
042400     MOVE XT-QUANTITY(CART-SUB) TO WS-REMAINING-QTY.
042500     PERFORM 270-WALK-BATCHES-FOR-MEDICINE
042600         VARYING BATCH-SUB FROM 1 BY 1
042700         UNTIL BATCH-SUB > WS-BATCH-COUNT OR
042800               WS-REMAINING-QTY = ZERO.
042900
043000     IF WS-REMAINING-QTY NOT EQUAL TO ZERO
043100         MOVE "Y" TO REQUEST-REJECT-SW.
043200 250-EXIT.
043300     EXIT.
043400
043500 260-CHECK-MEDICINE-HAS-BATCH.
043600     MOVE "N" TO MEDICINE-HAS-BATCH-SW.
043700     PERFORM 265-CHECK-ONE-BATCH-ROW
043800         VARYING BATCH-SUB FROM 1 BY 1
043900         UNTIL BATCH-SUB > WS-BATCH-COUNT OR
044000               MEDICINE-HAS-A-BATCH.
044100
044200 265-CHECK-ONE-BATCH-ROW.
044300     IF WT-MEDICINE-ID(BATCH-SUB) = XT-MEDICINE-ID(CART-SUB)
044400         MOVE "Y" TO MEDICINE-HAS-BATCH-SW.
044500
044600 270-WALK-BATCHES-FOR-MEDICINE.
044700     IF WT-MEDICINE-ID(BATCH-SUB) NOT EQUAL TO
044800                                     XT-MEDICINE-ID(CART-SUB)
044900         GO TO 270-EXIT.
045000     IF WT-QTY-AVAILABLE(BATCH-SUB) = ZERO
045100         GO TO 270-EXIT.
045200
045300     IF WS-REMAINING-QTY < WT-QTY-AVAILABLE(BATCH-SUB)
045400         MOVE WS-REMAINING-QTY TO WS-ALLOCATED-QTY
045500     ELSE
045600         MOVE WT-QTY-AVAILABLE(BATCH-SUB) TO WS-ALLOCATED-QTY.
045700
045800     PERFORM 275-STAGE-ORDER-ITEM.
045900     SUBTRACT WS-ALLOCATED-QTY FROM WS-REMAINING-QTY.
046000 270-EXIT.
046100     EXIT.
046200
046300 275-STAGE-ORDER-ITEM.
046400     IF WS-STAGED-COUNT = 500
046500         MOVE "** STAGED-ITEM TABLE OVERFLOW - RAISE THE LIMIT"
046600             TO ABEND-REASON
046700         GO TO 1000-ABEND-RTN.
046800     ADD +1 TO WS-STAGED-COUNT.
046900     MOVE XT-MEDICINE-ID(CART-SUB)
047000                            TO ST-MEDICINE-ID(WS-STAGED-COUNT).
047100     MOVE WS-ALLOCATED-QTY TO ST-QUANTITY(WS-STAGED-COUNT).
047200     MOVE XT-PRICE(CART-SUB)
047300                            TO ST-UNIT-PRICE(WS-STAGED-COUNT).
047400     COMPUTE ST-SUBTOTAL(WS-STAGED-COUNT) ROUNDED =
047500         WS-ALLOCATED-QTY * XT-PRICE(CART-SUB).
047600     MOVE WT-BATCH-ID(BATCH-SUB)
047700                            TO ST-BATCH-ID(WS-STAGED-COUNT).
047800
047900 280-WRITE-REJECT.
048000     MOVE "OUT OF STOCK OR INSUFFICIENT BATCH QUANTITY" TO
048100         OJ-REASON.
048200     MOVE ORDREQ-REC TO OJ-REQ.
048300     WRITE ORDREJ-REC.
048400 280-EXIT.
048500     EXIT.
048600
048700 300-WRITE-ORDER.
048800     MOVE "300-WRITE-ORDER" TO PARA-NAME.
048900     ADD +1 TO WS-NEXT-ORDER-ID.
049000     MOVE WS-NEXT-ORDER-ID     TO ORDER-ID.
049100     MOVE OR-USER-ID           TO ORDER-USER-ID.
049200     MOVE OR-ORDER-NUMBER      TO ORDER-NUMBER.
049300     MOVE OR-ADDRESS-ID        TO ORDER-ADDRESS-ID.
049400     MOVE "PENDING"            TO ORDER-STATUS-CD.
049500     MOVE ZERO                 TO ORDER-TOTAL-AMOUNT.
049600
049700     PERFORM 310-SUM-AND-WRITE-ITEM
049800         VARYING STAGE-SUB FROM 1 BY 1
049900         UNTIL STAGE-SUB > WS-STAGED-COUNT.
050000
050100     WRITE ORDER-HDR-REC-FD FROM ORDER-HDR-REC.
050200 300-EXIT.
050300     EXIT.
050400
050500 310-SUM-AND-WRITE-ITEM.
050600     MOVE WS-NEXT-ORDER-ID           TO OI-ORDER-ID.
050700     MOVE ST-MEDICINE-ID(STAGE-SUB)  TO OI-MEDICINE-ID.
050800     MOVE ST-QUANTITY(STAGE-SUB)     TO OI-QUANTITY.
050900     MOVE ST-UNIT-PRICE(STAGE-SUB)   TO OI-UNIT-PRICE.
051000     MOVE ST-SUBTOTAL(STAGE-SUB)     TO OI-SUBTOTAL.
051100     MOVE ST-BATCH-ID(STAGE-SUB)     TO OI-BATCH-ID.
051200     ADD ST-SUBTOTAL(STAGE-SUB)      TO ORDER-TOTAL-AMOUNT.
051300     WRITE ORDER-ITEM-REC-FD FROM ORDER-ITEM-REC.
051400
051500 800-OPEN-FILES.
051600     MOVE "800-OPEN-FILES" TO PARA-NAME.
051700     OPEN INPUT ORDREQ-FILE, BATCH-FILE, CART-FILE.
051800     OPEN OUTPUT ORDHDR-FILE, ORDITEM-FILE, ORDREJ-FILE, SYSOUT.
051900 800-EXIT.
052000     EXIT.
052100
052200 850-CLOSE-FILES.
052300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
052400     CLOSE ORDREQ-FILE, BATCH-FILE, CART-FILE,
052500           ORDHDR-FILE, ORDITEM-FILE, ORDREJ-FILE, SYSOUT.
052600 850-EXIT.
052700     EXIT.
052800
052900 900-READ-ORDREQ.
053000     MOVE "900-READ-ORDREQ" TO PARA-NAME.
053100     READ ORDREQ-FILE INTO ORDREQ-REC
053200         AT END
053300         MOVE "N" TO MORE-REQUESTS-SW
053400         GO TO 900-EXIT
053500     END-READ.
053600     IF OR-ORDER-TRANS
053700         ADD +1 TO REQUESTS-READ.
053800     IF OR-TRAILER-TRANS
053900         MOVE OR-TRAILER-REQ-COUNT TO IN-TRAILER-COUNT.
054000 900-EXIT.
054100     EXIT.
054200
054300 900-CLEANUP.
054400     MOVE "900-CLEANUP" TO PARA-NAME.
054500     IF NOT OR-TRAILER-TRANS
054600         MOVE "** NO TRAILER REC - REQUEST FILE OUT OF BALANCE"
054700             TO ABEND-REASON
054800         GO TO 1000-ABEND-RTN.
054900
055000     IF REQUESTS-READ NOT EQUAL TO IN-TRAILER-COUNT
055100         MOVE "** REQUEST COUNT OUT OF BALANCE" TO ABEND-REASON
055200         MOVE IN-TRAILER-COUNT TO EXPECTED-VAL
055300         MOVE REQUESTS-READ TO ACTUAL-VAL
055400         GO TO 1000-ABEND-RTN.
055500
055600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055700
055800     DISPLAY "** ORDER REQUESTS READ **".
055900     DISPLAY REQUESTS-READ.
056000     DISPLAY "** ORDERS PLACED **".
056100     DISPLAY ORDERS-PLACED.
056200     DISPLAY "** ORDERS REJECTED **".
056300     DISPLAY ORDERS-REJECTED.
056400     DISPLAY "******** NORMAL END OF JOB ORDPLACE ********".
056500 900-EXIT.
056600     EXIT.
056700
056800 1000-ABEND-RTN.
056900     WRITE SYSOUT-REC FROM ABEND-REC.
057000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057100     DISPLAY "*** ABNORMAL END OF JOB- ORDPLACE ***" UPON CONSOLE.
057200     DIVIDE ZERO-VAL INTO ONE-VAL.
