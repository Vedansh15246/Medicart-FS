000100******************************************************************
000200* PAYREC     -  PAYMENT RECORD
000300* ONE ROW PER ORDER, KEYED BY PAY-ORDER-ID.  PAYPROC RE-USES THE
000400* EXISTING ROW FOR AN ORDER ON RETRY -- IT ONLY ADDS A NEW ROW
000500* WHEN THE ORDER HAS NEVER BEEN BILLED BEFORE.
000600*     ORIGINAL  - D.OKAFOR  09/93
000700*     REVISED   - PAY-TRANSACTION-ID WIDENED TO X(36) TO HOLD A
000800*                 GENERATED UUID KEY FROM THE GATEWAY -
000900*                 D.OKAFOR 04/97
001000******************************************************************
001100 01  PAYMENT-REC.
001200     05  PAY-ID                      PIC 9(9).
001300     05  PAY-ORDER-ID                 PIC 9(9).
001400     05  PAY-USER-ID                  PIC 9(9).
001500     05  PAY-AMOUNT                   PIC S9(9)V99 COMP-3.
001600     05  PAY-METHOD                   PIC X(20).
001700     05  PAY-STATUS-CD                PIC X(10).
001800         88  PAY-PENDING             VALUE "PENDING".
001900         88  PAY-PROCESSING          VALUE "PROCESSING".
002000         88  PAY-SUCCESS             VALUE "SUCCESS".
002100         88  PAY-FAILED              VALUE "FAILED".
002200         88  PAY-REFUNDED            VALUE "REFUNDED".
002300     05  PAY-TRANSACTION-ID           PIC X(36).
002400     05  FILLER                       PIC X(11).
