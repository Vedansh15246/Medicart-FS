000100******************************************************************
000200* BATCHREC   -  INVENTORY BATCH (LOT) RECORD
000300* ONE ROW PER RECEIVED LOT OF A MEDICINE.  BATCHES ARE CONSUMED
000400* OLDEST-EXPIRY-FIRST -- SEE MEDRPT/ORDPLACE FOR THE SORT-AND-
000500* WALK LOGIC.  BATCH-QTY-TOTAL IS FROZEN AT RECEIPT TIME; ONLY
000600* BATCH-QTY-AVAILABLE MOVES AS ORDERS CONFIRM.
000700*     ORIGINAL  - D.OKAFOR  02/09/90
000800*     REVISED   - SPLIT OFF FROM MEDMSTR WHEN LOT/EXPIRY
000900*                 TRACKING CAME IN - D.OKAFOR 08/91
001000******************************************************************
001100 01  BATCH-MASTER-REC.
001200     05  BATCH-ID                    PIC 9(9).
001300     05  BATCH-MEDICINE-ID           PIC 9(9).
001400     05  BATCH-NO                    PIC X(30).
001500     05  BATCH-EXPIRY-DATE           PIC 9(8).
001600     05  BATCH-QTY-AVAILABLE         PIC 9(7).
001700     05  BATCH-QTY-TOTAL             PIC 9(7).
001800     05  FILLER                      PIC X(20).
