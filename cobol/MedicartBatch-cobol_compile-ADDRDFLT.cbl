000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ADDRDFLT.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/14/91.
000600 DATE-COMPILED. 08/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES ADDRESS MAINTENANCE TRANSACTIONS
001300*          (ADD A NEW SHIPPING ADDRESS OR UPDATE AN EXISTING ONE)
001400*          AGAINST THE ADDRESS MASTER.  SINCE THE ADDRESS MASTER
001500*          IS A PLAIN LINE SEQUENTIAL FILE AND NOT VSAM, THE OLD
001600*          MASTER IS LOADED WHOLE INTO A WORKING-STORAGE TABLE,
001700*          THE TRANSACTIONS ARE APPLIED AGAINST THE TABLE, AND THE
001800*          WHOLE TABLE IS WRITTEN BACK OUT AS THE NEW MASTER.
001900*
002000*          A TRANSACTION THAT ASKS FOR ADDR-IS-DEFAULT-SW = "Y"
002100*          CARRIES THE SINGLE-DEFAULT RULE -- BEFORE THE NEW OR
002200*          UPDATED ROW IS WRITTEN WITH THE DEFAULT SWITCH ON, ANY
002300*          OTHER ROW ALREADY ON FILE FOR THE SAME ADDR-USER-ID
002400*          THAT IS CURRENTLY MARKED DEFAULT IS UNMARKED FIRST.  NO
002500*          TWO ROWS FOR THE SAME USER MAY CARRY ADDR-IS-DEFAULT-SW
002600*          = "Y" AT THE SAME TIME.
002700*
002800******************************************************************
002900
003000         INPUT FILE               -   ADDRESS MAINTENANCE TRANS
003100
003200         INPUT FILE               -   OLD ADDRESS MASTER
003300
003400         OUTPUT FILE PRODUCED     -   NEW ADDRESS MASTER
003500
003600         DUMP FILE                -   SYSOUT
003700
003800******************************************************************
003900* CHANGE LOG
004000*
004100* 08/14/91  DRO  ORIGINAL WRITE-UP.                               CHG0001
004200* 04/02/93  RFN  REJECT-AND-LOG ADDED FOR AN UPDATE TRANSACTION   CHG0002
004300*                WHOSE ADDR-ID ISN'T ON THE OLD MASTER -- USED TO
004400*                SILENTLY FALL THROUGH AND DO NOTHING.
004500* 11/09/98  TLW  Y2K REVIEW -- NO DATE FIELDS ON ADDRESS-REC.     CHG0003
004600*                SIGNED OFF, NO CHANGE REQUIRED.
004700* 05/17/00  RFN  TRAILER-RECORD BALANCING ADDED AFTER OPERATIONS  CHG0004
004800*                REPORTED A SHORT TRANSACTION FILE GOING
004900*                UNNOTICED OVER A WEEKEND RUN.
005000* 09/14/03  RFN  SINGLE-DEFAULT UNMARK-PRIOR LOGIC ADDED -- TWO   CHG0005
005100*                ROWS WERE FOUND MARKED DEFAULT FOR THE SAME USER
005200*                AFTER A FRONT-END RETRY SENT THE SAME ADD TWICE.
005300* 02/11/09  MGK  250-CREATE-ADDR NOW ZEROES ADDR-SUB BEFORE       CHG0006
005400*                CALLING 500-UNMARK-PRIOR-DEFAULT -- A STALE
005500*                ADDR-SUB LEFT OVER FROM AN EARLIER UPDATE SEARCH
005600*                WAS EXCLUDING THE WRONG ROW FROM THE UNMARK AND
005700*                LETTING THE EXACT DUPLICATE-RETRY CASE CHG0005
005800*                WAS SUPPOSED TO CLOSE BACK IN THROUGH CREATE.
005900* 06/05/12  MGK  MORE-TRANS-SW, ADDR-ROW-FOUND-SW AND             CHG0007
006000*                PRIOR-DFLT-FOUND-SW PULLED BACK OUT TO STANDALONE
006100*                77-LEVELS TO MATCH THE REST OF THE SUITE.
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT ADDRTRN-FILE
007500     ASSIGN TO ADDRTRN
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS TFCODE.
007900
008000     SELECT ADDROLD-FILE
008100     ASSIGN TO ADDROLD
008200       ORGANIZATION IS LINE SEQUENTIAL
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT ADDRNEW-FILE
008700     ASSIGN TO ADDRNEW
008800       ORGANIZATION IS LINE SEQUENTIAL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS NFCODE.
009100
009200     SELECT ADDRREJ-FILE
009300     ASSIGN TO ADDRREJ
009400       ORGANIZATION IS LINE SEQUENTIAL
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS JFCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800****** ONE TRANSACTION PER ADD OR UPDATE REQUEST.  A FINAL
010900****** TRAILER REC CARRIES THE TRANSACTION COUNT.
011000 FD  ADDRTRN-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 180 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS ADDRTRN-REC.
011600 01  ADDRTRN-REC-FD              PIC X(180).
011700
011800 FD  ADDROLD-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 160 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS ADDRESS-REC.
012400 01  ADDRESS-REC-OLD-FD          PIC X(160).
012500
012600 FD  ADDRNEW-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 160 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS ADDRESS-REC.
013200 01  ADDRESS-REC-NEW-FD          PIC X(160).
013300
013400 FD  ADDRREJ-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 180 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS ADDRREJ-REC.
014000 01  ADDRREJ-REC-FD              PIC X(180).
014100
014200 WORKING-STORAGE SECTION.
014300
014400 01  FILE-STATUS-CODES.
014500     05  TFCODE                  PIC X(2).
014600         88  NO-MORE-TRANS       VALUE "10".
014700     05  OFCODE                  PIC X(2).
014800         88  NO-MORE-OLD-ADDRS   VALUE "10".
014900     05  NFCODE                  PIC X(2).
015000     05  JFCODE                  PIC X(2).
015100
015200     05  FILLER                    PIC X(2).
015300 01  ADDRTRN-REC.
015400     05  AT-TRANS-CODE               PIC X(1).
015500         88  AT-CREATE-TRANS         VALUE "C".
015600         88  AT-UPDATE-TRANS         VALUE "U".
015700         88  AT-TRAILER-TRANS        VALUE "T".
015800     05  AT-ADDR-ID                   PIC 9(9).
015900     05  AT-USER-ID                   PIC 9(9).
016000     05  AT-LINE1                     PIC X(60).
016100     05  AT-CITY                      PIC X(30).
016200     05  AT-STATE                     PIC X(30).
016300     05  AT-PINCODE                   PIC X(10).
016400     05  AT-PINCODE-BROKEN REDEFINES AT-PINCODE.
016500         10  AT-PINCODE-AREA           PIC X(5).
016600         10  AT-PINCODE-REST           PIC X(5).
016700     05  AT-IS-DEFAULT-SW             PIC X(1).
016800         88  AT-DEFAULT               VALUE "Y".
016900         88  AT-NOT-DEFAULT           VALUE "N".
017000     05  AT-TRAILER-TRANS-COUNT REDEFINES
017100         AT-ADDR-ID                   PIC 9(9).
017200     05  FILLER                       PIC X(30).
017300
017400     COPY ADDRREC.
017500
017600 01  ADDRREJ-REC.
017700     05  AJ-ADDR-ID                   PIC 9(9).
017800     05  AJ-USER-ID                   PIC 9(9).
017900     05  AJ-REASON                    PIC X(40).
018000     05  FILLER                       PIC X(122).
018100
018200 01  WS-ADDR-TABLE.
018300     05  WS-ADDR-COUNT               PIC 9(5) COMP.
018400     05  WS-ADDR-ROWS OCCURS 5000 TIMES.
018500         10  DT-ADDR-ID               PIC 9(9).
018600         10  DT-USER-ID               PIC 9(9).
018700         10  DT-LINE1                 PIC X(60).
018800         10  DT-CITY                  PIC X(30).
018900         10  DT-STATE                 PIC X(30).
019000         10  DT-PINCODE               PIC X(10).
019100         10  DT-IS-DEFAULT-SW         PIC X(1).
019200         10  DT-PINCODE-BROKEN REDEFINES DT-PINCODE.
019300             15  DT-PINCODE-AREA      PIC X(5).
019400             15  DT-PINCODE-REST      PIC X(5).
019500
019600     05  FILLER                    PIC X(2).
019700 01  MISC-FIELDS.
019800     05  WS-NEXT-ADDR-ID              PIC 9(9) COMP.
019900     05  ADDR-SUB                     PIC 9(5) COMP.
020000     05  PRIOR-DFLT-SUB               PIC 9(5) COMP.
020100
020200     05  FILLER                    PIC X(2).
020300 01  COUNTERS-AND-ACCUMULATORS.
020400     05  TRANS-READ                   PIC 9(7) COMP.
020500     05  ADDRS-CREATED                PIC 9(7) COMP.
020600     05  ADDRS-UPDATED                PIC 9(7) COMP.
020700     05  ADDRS-REJECTED               PIC 9(7) COMP.
020800     05  IN-TRAILER-COUNT             PIC 9(7).
020900
021000     05  FILLER                    PIC X(2).
021100 77  MORE-TRANS-SW                   PIC X(1) VALUE "Y".
021200     88  NO-MORE-ADDR-TRANS          VALUE "N".
021300
021400 77  ADDR-ROW-FOUND-SW               PIC X(1).
021500     88  ADDR-ROW-FOUND              VALUE "Y".
021600     88  ADDR-ROW-NOT-FOUND          VALUE "N".
021700
021800 77  PRIOR-DFLT-FOUND-SW             PIC X(1).
021900     88  PRIOR-DFLT-FOUND            VALUE "Y".
022000     88  PRIOR-DFLT-NOT-FOUND        VALUE "N".
022100     COPY ABENDREC.
022200
022300 PROCEDURE DIVISION.
022400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022500     PERFORM 100-MAINLINE THRU 100-EXIT
022600             UNTIL NO-MORE-ADDR-TRANS OR AT-TRAILER-TRANS.
022700     PERFORM 900-CLEANUP THRU 900-EXIT.
022800     MOVE ZERO TO RETURN-CODE.
022900     GOBACK.
023000
023100 000-HOUSEKEEPING.
023200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023300     DISPLAY "******** BEGIN JOB ADDRDFLT ********".
023400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023600     PERFORM 150-LOAD-OLD-MASTER THRU 150-EXIT.
023700     PERFORM 900-READ-TRANS THRU 900-EXIT.
023800 000-EXIT.
023900     EXIT.
024000
024100 100-MAINLINE.
024200     MOVE "100-MAINLINE" TO PARA-NAME.
024300     PERFORM 200-APPLY-ADDR-TRANS THRU 200-EXIT.
024400     PERFORM 900-READ-TRANS THRU 900-EXIT.
024500 100-EXIT.
024600     EXIT.
024700
024800 150-LOAD-OLD-MASTER.
024900     MOVE "150-LOAD-OLD-MASTER" TO PARA-NAME.
025000     MOVE ZERO TO WS-ADDR-COUNT.
025100     MOVE ZERO TO WS-NEXT-ADDR-ID.
025200     PERFORM 160-READ-ONE-OLD-ADDR THRU 160-EXIT
025300         UNTIL NO-MORE-OLD-ADDRS.
025400 150-EXIT.
025500     EXIT.
025600
025700 160-READ-ONE-OLD-ADDR.
025800     READ ADDROLD-FILE INTO ADDRESS-REC
025900         AT END
026000         MOVE "10" TO OFCODE
026100         GO TO 160-EXIT
026200     END-READ.
026300     IF WS-ADDR-COUNT = 5000
026400         MOVE "** ADDR TABLE OVERFLOW - RAISE WS-ADDR-ROWS"
026500             TO ABEND-REASON
026600         GO TO 1000-ABEND-RTN.
026700     ADD +1 TO WS-ADDR-COUNT.
026800     MOVE ADDR-ID               TO DT-ADDR-ID(WS-ADDR-COUNT).
026900     MOVE ADDR-USER-ID          TO DT-USER-ID(WS-ADDR-COUNT).
027000     MOVE ADDR-LINE1            TO DT-LINE1(WS-ADDR-COUNT).
027100     MOVE ADDR-CITY             TO DT-CITY(WS-ADDR-COUNT).
027200     MOVE ADDR-STATE            TO DT-STATE(WS-ADDR-COUNT).
027300     MOVE ADDR-PINCODE          TO DT-PINCODE(WS-ADDR-COUNT).
027400     MOVE ADDR-IS-DEFAULT-SW    TO
027500         DT-IS-DEFAULT-SW(WS-ADDR-COUNT).
027600     IF ADDR-ID > WS-NEXT-ADDR-ID
027700         MOVE ADDR-ID TO WS-NEXT-ADDR-ID.
027800 160-EXIT.
027900     EXIT.
028000
028100 200-APPLY-ADDR-TRANS.
028200     MOVE "200-APPLY-ADDR-TRANS" TO PARA-NAME.
028300     IF AT-CREATE-TRANS
028400         PERFORM 250-CREATE-ADDR THRU 250-EXIT
028500     ELSE
028600         IF AT-UPDATE-TRANS
028700             PERFORM 260-UPDATE-ADDR THRU 260-EXIT
028800         END-IF
028900     END-IF.
029000 200-EXIT.
029100     EXIT.
029200
029300 250-CREATE-ADDR.
029400     MOVE "250-CREATE-ADDR" TO PARA-NAME.
029500******  NO ROW IS "BEING UPDATED" ON THE CREATE PATH, SO ADDR-SUB
029600******  MUST NOT BE LEFT HOLDING A SUBSCRIPT FROM AN EARLIER
029700******  260-UPDATE-ADDR SEARCH -- 510-CHECK-ONE-ROW-FOR-DFLT'S
029800******  "NOT EQUAL TO ADDR-SUB" EXCLUSION WOULD OTHERWISE SKIP
029900******  WHATEVER OLD ROW THAT STALE SUBSCRIPT HAPPENS TO POINT AT.
030000     MOVE ZERO TO ADDR-SUB.
030100     IF AT-DEFAULT
030200         PERFORM 500-UNMARK-PRIOR-DEFAULT THRU 500-EXIT.
030300
030400     IF WS-ADDR-COUNT = 5000
030500         MOVE "** ADDR TABLE OVERFLOW - RAISE WS-ADDR-ROWS"
030600             TO ABEND-REASON
030700         GO TO 1000-ABEND-RTN.
030800     ADD +1 TO WS-ADDR-COUNT.
030900     ADD +1 TO WS-NEXT-ADDR-ID.
031000     MOVE WS-NEXT-ADDR-ID         TO DT-ADDR-ID(WS-ADDR-COUNT).
031100     MOVE AT-USER-ID              TO DT-USER-ID(WS-ADDR-COUNT).
031200     MOVE AT-LINE1                TO DT-LINE1(WS-ADDR-COUNT).
031300     MOVE AT-CITY                 TO DT-CITY(WS-ADDR-COUNT).
031400     MOVE AT-STATE                TO DT-STATE(WS-ADDR-COUNT).
031500     MOVE AT-PINCODE              TO DT-PINCODE(WS-ADDR-COUNT).
031600     MOVE AT-IS-DEFAULT-SW        TO
031700         DT-IS-DEFAULT-SW(WS-ADDR-COUNT).
031800     ADD +1 TO ADDRS-CREATED.
031900 250-EXIT.
032000     EXIT.
032100
032200 260-UPDATE-ADDR.
032300     MOVE "260-UPDATE-ADDR" TO PARA-NAME.
032400     PERFORM 270-FIND-ADDR-ROW THRU 270-EXIT.
032500     IF ADDR-ROW-NOT-FOUND
032600         ADD +1 TO ADDRS-REJECTED
032700         MOVE AT-ADDR-ID TO AJ-ADDR-ID
032800         MOVE AT-USER-ID TO AJ-USER-ID
032900         MOVE "UPDATE FOR UNKNOWN ADDR-ID" TO AJ-REASON
033000         WRITE ADDRREJ-REC-FD FROM ADDRREJ-REC
033100         GO TO 260-EXIT.
033200
033300     IF AT-DEFAULT
033400         PERFORM 500-UNMARK-PRIOR-DEFAULT THRU 500-EXIT.
033500
033600     MOVE AT-LINE1                TO DT-LINE1(ADDR-SUB).
033700     MOVE AT-CITY                 TO DT-CITY(ADDR-SUB).
033800     MOVE AT-STATE                TO DT-STATE(ADDR-SUB).
033900     MOVE AT-PINCODE              TO DT-PINCODE(ADDR-SUB).
034000     MOVE AT-IS-DEFAULT-SW        TO DT-IS-DEFAULT-SW(ADDR-SUB).
034100     ADD +1 TO ADDRS-UPDATED.
034200 260-EXIT.
034300     EXIT.
034400
034500 270-FIND-ADDR-ROW.
034600     MOVE "N" TO ADDR-ROW-FOUND-SW.
034700     PERFORM 275-CHECK-ONE-ADDR-ROW
034800         VARYING ADDR-SUB FROM 1 BY 1
034900         UNTIL ADDR-SUB > WS-ADDR-COUNT OR ADDR-ROW-FOUND.
035000 270-EXIT.
035100     EXIT.
035200
035300 275-CHECK-ONE-ADDR-ROW.
035400     IF DT-ADDR-ID(ADDR-SUB) = AT-ADDR-ID
035500         MOVE "Y" TO ADDR-ROW-FOUND-SW.
035600
035700****** THE SINGLE-DEFAULT RULE -- ANY OTHER ROW FOR THIS USER
035800****** (OTHER THAN THE ONE BEING UPDATED, IF ANY) THAT IS
035900****** CURRENTLY MARKED DEFAULT IS UNMARKED BEFORE THE NEW OR
036000****** UPDATED ROW GOES IN WITH THE DEFAULT SWITCH ON.
036100 500-UNMARK-PRIOR-DEFAULT.
036200     MOVE "500-UNMARK-PRIOR-DEFAULT" TO PARA-NAME.
036300     MOVE "N" TO PRIOR-DFLT-FOUND-SW.
036400     PERFORM 510-CHECK-ONE-ROW-FOR-DFLT
036500         VARYING PRIOR-DFLT-SUB FROM 1 BY 1
036600         UNTIL PRIOR-DFLT-SUB > WS-ADDR-COUNT.
036700 500-EXIT.
036800     EXIT.
036900
037000 510-CHECK-ONE-ROW-FOR-DFLT.
037100     IF DT-USER-ID(PRIOR-DFLT-SUB) = AT-USER-ID
037200        AND DT-IS-DEFAULT-SW(PRIOR-DFLT-SUB) = "Y"
037300        AND PRIOR-DFLT-SUB NOT EQUAL TO ADDR-SUB
037400         MOVE "N" TO DT-IS-DEFAULT-SW(PRIOR-DFLT-SUB).
037500
037600 800-OPEN-FILES.
037700     MOVE "800-OPEN-FILES" TO PARA-NAME.
037800     OPEN INPUT ADDRTRN-FILE, ADDROLD-FILE.
037900     OPEN OUTPUT ADDRNEW-FILE, ADDRREJ-FILE, SYSOUT.
038000 800-EXIT.
038100     EXIT.
038200
038300 850-CLOSE-FILES.
038400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
038500     CLOSE ADDRTRN-FILE, ADDROLD-FILE, ADDRNEW-FILE, ADDRREJ-FILE,
038600         SYSOUT.
038700 850-EXIT.
038800     EXIT.
038900
039000 900-READ-TRANS.
039100     MOVE "900-READ-TRANS" TO PARA-NAME.
039200     READ ADDRTRN-FILE INTO ADDRTRN-REC
039300         AT END
039400         MOVE "N" TO MORE-TRANS-SW
039500         GO TO 900-EXIT
039600     END-READ.
039700     IF NOT AT-TRAILER-TRANS
039800         ADD +1 TO TRANS-READ.
039900     IF AT-TRAILER-TRANS
040000         MOVE AT-TRAILER-TRANS-COUNT TO IN-TRAILER-COUNT.
040100 900-EXIT.
040200     EXIT.
040300
040400 900-CLEANUP.
040500     MOVE "900-CLEANUP" TO PARA-NAME.
040600     IF NOT AT-TRAILER-TRANS
040700         MOVE "** NO TRAILER REC - ADDRTRN FILE OUT OF BALANCE"
040800             TO ABEND-REASON
040900         GO TO 1000-ABEND-RTN.
041000
041100     IF TRANS-READ NOT EQUAL TO IN-TRAILER-COUNT
041200         MOVE "** ADDRTRN COUNT OUT OF BALANCE" TO ABEND-REASON
041300         MOVE IN-TRAILER-COUNT TO EXPECTED-VAL
041400         MOVE TRANS-READ TO ACTUAL-VAL
041500         GO TO 1000-ABEND-RTN.
041600
041700     PERFORM 950-WRITE-NEW-MASTER
041800         VARYING ADDR-SUB FROM 1 BY 1
041900         UNTIL ADDR-SUB > WS-ADDR-COUNT.
042000
042100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042200
042300     DISPLAY "** TRANSACTIONS READ **".
042400     DISPLAY TRANS-READ.
042500     DISPLAY "** ADDRESSES CREATED **".
042600     DISPLAY ADDRS-CREATED.
042700     DISPLAY "** ADDRESSES UPDATED **".
042800     DISPLAY ADDRS-UPDATED.
042900     DISPLAY "** ADDRESSES REJECTED **".
043000     DISPLAY ADDRS-REJECTED.
043100     DISPLAY "******** NORMAL END OF JOB ADDRDFLT ********".
043200 900-EXIT.
043300     EXIT.
043400
043500 950-WRITE-NEW-MASTER.
043600     MOVE DT-ADDR-ID(ADDR-SUB)           TO ADDR-ID.
043700     MOVE DT-USER-ID(ADDR-SUB)           TO ADDR-USER-ID.
043800     MOVE DT-LINE1(ADDR-SUB)             TO ADDR-LINE1.
043900     MOVE DT-CITY(ADDR-SUB)              TO ADDR-CITY.
044000     MOVE DT-STATE(ADDR-SUB)             TO ADDR-STATE.
044100     MOVE DT-PINCODE(ADDR-SUB)           TO ADDR-PINCODE.
044200     MOVE DT-IS-DEFAULT-SW(ADDR-SUB)     TO ADDR-IS-DEFAULT-SW.
044300     WRITE ADDRESS-REC-NEW-FD FROM ADDRESS-REC.
044400
044500 1000-ABEND-RTN.
044600     WRITE SYSOUT-REC FROM ABEND-REC.
044700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044800     DISPLAY "*** ABNORMAL END OF JOB-ADDRDFLT ***" UPON CONSOLE.
044900     DIVIDE ZERO-VAL INTO ONE-VAL.
