000100******************************************************************
000200* ADDRREC    -  USER SHIPPING ADDRESS RECORD
000300* AT MOST ONE ROW PER USER MAY CARRY ADDR-IS-DEFAULT-SW = "Y" --
000400* SEE ADDRDFLT FOR THE UNMARK-THEN-MARK LOGIC THAT ENFORCES IT.
000500*     ORIGINAL  - D.OKAFOR  09/93
000600******************************************************************
000700 01  ADDRESS-REC.
000800     05  ADDR-ID                     PIC 9(9).
000900     05  ADDR-USER-ID                 PIC 9(9).
001000     05  ADDR-LINE1                   PIC X(60).
001100     05  ADDR-CITY                    PIC X(30).
001200     05  ADDR-STATE                   PIC X(30).
001300     05  ADDR-PINCODE                 PIC X(10).
001400     05  ADDR-IS-DEFAULT-SW           PIC X(1).
001500         88  ADDR-DEFAULT            VALUE "Y".
001600         88  ADDR-NOT-DEFAULT         VALUE "N".
001700     05  FILLER                       PIC X(11).
