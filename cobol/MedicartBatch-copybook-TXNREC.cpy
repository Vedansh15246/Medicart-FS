000100******************************************************************
000200* TXNREC     -  PAYMENT/REFUND TRANSACTION LEDGER LINE
000300* APPEND-ONLY.  PAYPROC WRITES A PAYMENT LINE, PAYREFND WRITES A
000400* REFUND LINE -- NOTHING EVER REWRITES A ROW ON THIS FILE.
000500*     ORIGINAL  - D.OKAFOR  09/93
000600******************************************************************
000700 01  TRANSACTION-REC.
000800     05  TXN-PAYMENT-ID              PIC 9(9).
000900     05  TXN-TYPE-CD                 PIC X(10).
001000         88  TXN-PAYMENT-TYPE        VALUE "PAYMENT".
001100         88  TXN-REFUND-TYPE         VALUE "REFUND".
001200         88  TXN-ADJUST-TYPE         VALUE "ADJUSTMENT".
001300     05  TXN-AMOUNT                  PIC S9(9)V99 COMP-3.
001400     05  TXN-STATUS-CD               PIC X(10).
001500         88  TXN-PENDING             VALUE "PENDING".
001600         88  TXN-SUCCESS             VALUE "SUCCESS".
001700         88  TXN-FAILED              VALUE "FAILED".
001800     05  TXN-DESCRIPTION             PIC X(80).
001900     05  FILLER                      PIC X(5).
