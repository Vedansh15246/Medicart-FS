000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDFINAL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM FINALIZES ORDERS WHOSE PAYMENT WENT TO
001300*          SUCCESS ON THE PAYPROC STEP THIS CYCLE.  CONFIRM-FILE
001400*          CARRIES THE LIST OF ORDER-IDS TO FINALIZE.  FOR EACH
001500*          SUCH ORDER, THE ORDER HEADER IS FLIPPED TO CONFIRMED
001600*          AND EVERY ORDER-ITEM BELONGING TO IT (THE CONTROL-
001700*          BREAK GROUP ON OI-ORDER-ID) IS PERMANENTLY TAKEN OFF
001800*          ITS BATCH BY CALLING BATRED.
001900*
002000*          ORDITEM-FILE MUST ARRIVE PRESORTED ASCENDING ON
002100*          OI-ORDER-ID -- THE SORT STEP RUNS AHEAD OF THIS
002200*          PROGRAM IN THE JCL, THE SAME AS THE BATCH-PRESORT
002300*          STEP THAT RUNS AHEAD OF ORDPLACE.
002400*
002500*          A BATRED REJECTION ON ONE ORDER-ITEM (BATCH ALREADY
002600*          DRAINED, OR BATCH NOT FOUND) IS LOGGED TO REDFAIL-FILE
002700*          AND SKIPPED -- IT DOES NOT STOP THE REST OF THE ORDER'S
002800*          ITEMS AND DOES NOT PUT ORDER-STATUS-CD BACK OFF
002900*          CONFIRMED.
003000*
003100******************************************************************
003200
003300         INPUT FILE (PRESORTED)   -   ORDER-ITEM FILE
003400
003500         INPUT FILE               -   CONFIRM-REQUEST FILE
003600
003700         MASTER FILE  (REWRITTEN) -   ORDER HEADER FILE
003800
003900         MASTER FILE  (REWRITTEN) -   BATCH MASTER FILE
004000
004100         REJECT FILE              -   REDUCTION-FAILURE LOG
004200
004300         REPORT FILE              -   ORDER CONFIRMATION REPORT
004400
004500         DUMP FILE                -   SYSOUT
004600
004700******************************************************************
004800* CHANGE LOG
004900*
005000* 01/01/08  JS   ORIGINAL WRITE-UP (CONTROL-BREAK SHAPE CARRIED   CHG0001
005100*                FORWARD FROM THE OLD BATCH-CONFIRM STEP).
005200* 04/02/93  RFN  SKIP-ON-REDUCTION-FAILURE ADDED -- ORIGINALLY AN CHG0002
005300*                INSUFFICIENT-STOCK RETURN FROM BATRED ABENDED
005400*                THE WHOLE STEP, WHICH TOOK DOWN THE REST OF THE
005500*                NIGHT'S FINALIZATIONS OVER ONE BAD ITEM.
005600* 11/09/98  TLW  Y2K REVIEW -- BATCH-EXPIRY-DATE NOT TOUCHED HERE.CHG0003
005700*                SIGNED OFF, NO CHANGE REQUIRED.
005800* 05/17/00  RFN  TRAILER-RECORD BALANCING ADDED ON CONFIRM-FILE   CHG0004
005900*                AFTER OPERATIONS REPORTED A SHORT FILE GOING
006000*                UNNOTICED OVER A WEEKEND RUN.
006100* 09/14/03  RFN  ORDER-ITEM GROUP NOW FLUSHED A SECOND TIME AFTER CHG0005
006200*                END-OF-FILE -- THE LAST GROUP IN THE FILE WAS
006300*                BEING DROPPED SILENTLY.
006400* 06/05/12  MGK  MORE-ITEMS-SW, ORDER-IS-CONFIRMING-SW AND        CHG0006
006500*                HDR-FOUND-SW PULLED BACK OUT TO STANDALONE
006600*                77-LEVELS TO MATCH THE REST OF THE SUITE.
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS NEXT-PAGE.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT ORDITEM-FILE
008200     ASSIGN TO ORDITEM
008300       ORGANIZATION IS LINE SEQUENTIAL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS IFCODE.
008600
008700     SELECT CONFIRM-FILE
008800     ASSIGN TO CONFIRM
008900       ORGANIZATION IS LINE SEQUENTIAL
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS CFCODE.
009200
009300     SELECT ORDHDROLD-FILE
009400     ASSIGN TO ORDHDROLD
009500       ORGANIZATION IS LINE SEQUENTIAL
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT ORDHDRNEW-FILE
010000     ASSIGN TO ORDHDRNEW
010100       ORGANIZATION IS LINE SEQUENTIAL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS NFCODE.
010400
010500     SELECT BATCHOLD-FILE
010600     ASSIGN TO BATCHOLD
010700       ORGANIZATION IS LINE SEQUENTIAL
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS BFCODE.
011000
011100     SELECT BATCHNEW-FILE
011200     ASSIGN TO BATCHNEW
011300       ORGANIZATION IS LINE SEQUENTIAL
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS GFCODE.
011600
011700     SELECT REDFAIL-FILE
011800     ASSIGN TO REDFAIL
011900       ORGANIZATION IS LINE SEQUENTIAL
012000       ACCESS MODE IS SEQUENTIAL
012100       FILE STATUS IS RFCODE.
012200
012300     SELECT ORDRPT-FILE
012400     ASSIGN TO UT-S-ORDRPT
012500       ORGANIZATION IS SEQUENTIAL.
012600
012700 DATA DIVISION.
012800 FILE SECTION.
012900 FD  SYSOUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 130 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS SYSOUT-REC.
013500 01  SYSOUT-REC  PIC X(130).
013600
013700 FD  ORDITEM-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 60 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS ORDER-ITEM-REC.
014300 01  ORDER-ITEM-REC-FD           PIC X(60).
014400
014500****** ONE RECORD PER ORDER-ID WHOSE PAYMENT WENT TO SUCCESS THIS
014600****** CYCLE.  A FINAL TRAILER REC CARRIES THE CONFIRM COUNT.
014700 FD  CONFIRM-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 20 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS CONFIRM-REC.
015300 01  CONFIRM-REC-FD              PIC X(20).
015400
015500 FD  ORDHDROLD-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 100 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS ORDER-HDR-REC.
016100 01  ORDER-HDR-REC-OLD-FD        PIC X(100).
016200
016300 FD  ORDHDRNEW-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 100 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS ORDER-HDR-REC.
016900 01  ORDER-HDR-REC-NEW-FD        PIC X(100).
017000
017100 FD  BATCHOLD-FILE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 90 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS BATCH-MASTER-REC.
017700 01  BATCH-MASTER-REC-OLD-FD     PIC X(90).
017800
017900 FD  BATCHNEW-FILE
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 90 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS BATCH-MASTER-REC.
018500 01  BATCH-MASTER-REC-NEW-FD     PIC X(90).
018600
018700 FD  REDFAIL-FILE
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 60 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS REDFAIL-REC.
019300 01  REDFAIL-REC.
019400     05  RJ-ORDER-ID                  PIC 9(9).
019500     05  RJ-MEDICINE-ID               PIC 9(9).
019600     05  RJ-BATCH-ID                  PIC 9(9).
019700     05  RJ-REASON                    PIC X(30).
019800     05  FILLER                       PIC X(3).
019900
020000 FD  ORDRPT-FILE
020100     RECORDING MODE IS F
020200     LABEL RECORDS ARE STANDARD
020300     RECORD CONTAINS 130 CHARACTERS
020400     BLOCK CONTAINS 0 RECORDS
020500     DATA RECORD IS ORDRPT-REC.
020600 01  ORDRPT-REC  PIC X(130).
020700
020800 WORKING-STORAGE SECTION.
020900
021000 01  FILE-STATUS-CODES.
021100     05  IFCODE                  PIC X(2).
021200         88  NO-MORE-ORDER-ITEMS VALUE "10".
021300     05  CFCODE                  PIC X(2).
021400         88  NO-MORE-CONFIRMS    VALUE "10".
021500     05  OFCODE                  PIC X(2).
021600         88  NO-MORE-OLD-HDRS    VALUE "10".
021700     05  NFCODE                  PIC X(2).
021800     05  BFCODE                  PIC X(2).
021900         88  NO-MORE-OLD-BATCHES VALUE "10".
022000     05  GFCODE                  PIC X(2).
022100     05  RFCODE                  PIC X(2).
022200
022300     05  FILLER                    PIC X(2).
022400 01  CONFIRM-REC.
022500     05  CF-TRANS-CODE               PIC X(1).
022600         88  CF-CONFIRM-TRANS        VALUE "C".
022700         88  CF-TRAILER-TRANS        VALUE "T".
022800     05  CF-ORDER-ID                  PIC 9(9).
022900     05  CF-TRAILER-COUNT REDEFINES
023000         CF-ORDER-ID                  PIC 9(9).
023100     05  FILLER                       PIC X(10).
023200
023300     COPY ORDHDR.
023400     COPY ORDITEM.
023500     COPY BATCHREC.
023600
023700 01  WS-CONFIRM-TABLE.
023800     05  WS-CONFIRM-COUNT            PIC 9(5) COMP.
023900     05  WS-CONFIRM-ROWS OCCURS 2000 TIMES.
024000         10  CT-ORDER-ID              PIC 9(9).
024100
024200     05  FILLER                    PIC X(2).
024300 01  WS-ORDHDR-TABLE.
024400     05  WS-ORDHDR-COUNT             PIC 9(5) COMP.
024500     05  WS-ORDHDR-ROWS OCCURS 5000 TIMES.
024600         10  HT-ORDER-ID              PIC 9(9).
024700         10  HT-USER-ID               PIC 9(9).
024800         10  HT-ORDER-NUMBER          PIC X(50).
024900         10  HT-ADDRESS-ID            PIC 9(9).
025000         10  HT-TOTAL-AMOUNT          PIC S9(9)V99 COMP-3.
025100         10  HT-STATUS-CD             PIC X(10).
025200
025300     05  FILLER                    PIC X(2).
025400 01  WS-BATCH-TABLE.
025500     05  WS-BATCH-COUNT              PIC 9(5) COMP.
025600     05  WS-BATCH-ROWS OCCURS 5000 TIMES.
025700         10  BT-BATCH-ID              PIC 9(9).
025800         10  BT-MEDICINE-ID           PIC 9(9).
025900         10  BT-NO                    PIC X(30).
026000         10  BT-EXPIRY-DATE           PIC 9(8).
026100         10  BT-EXPIRY-BROKEN REDEFINES BT-EXPIRY-DATE.
026200             15  BT-EXPIRY-CCYY       PIC 9(4).
026300             15  BT-EXPIRY-MM         PIC 9(2).
026400             15  BT-EXPIRY-DD         PIC 9(2).
026500         10  BT-QTY-AVAILABLE         PIC 9(7).
026600         10  BT-QTY-TOTAL             PIC 9(7).
026700
026800     05  FILLER                    PIC X(2).
026900 01  WS-PAGE-FIELDS.
027000     05  WS-PAGE-NBR                 PIC 9(3) COMP VALUE ZERO.
027100     05  WS-LINE-CT                  PIC 9(2) COMP VALUE 99.
027200     05  WS-RUN-DATE                 PIC 9(6).
027300     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.
027400         10  WS-RUN-YY                PIC 9(2).
027500         10  WS-RUN-MM                PIC 9(2).
027600         10  WS-RUN-DD                PIC 9(2).
027700
027800     05  FILLER                    PIC X(2).
027900 01  BR-LINKAGE-AREAS.
028000     05  LK-BATCH-ROW.
028100         10  LK-BATCH-ID              PIC 9(9).
028200         10  LK-BATCH-MEDICINE-ID      PIC 9(9).
028300         10  LK-BATCH-QTY-AVAILABLE    PIC 9(7).
028400         10  LK-BATCH-QTY-TOTAL        PIC 9(7).
028500         10  FILLER                   PIC X(4).
028600     05  LK-REDUCTION-REQUEST.
028700         10  LK-QTY-ORDERED           PIC 9(5).
028800         10  LK-BATCH-FOUND-SW        PIC X(1).
028900             88  LK-BATCH-WAS-FOUND   VALUE "Y".
029000             88  LK-BATCH-NOT-FOUND   VALUE "N".
029100         10  FILLER                   PIC X(4).
029200     05  LK-RESULT.
029300         10  LK-RETURN-CODE           PIC S9(4) COMP.
029400             88  LK-OK                VALUE +0.
029500             88  LK-INSUFFICIENT-STOCK VALUE +4.
029600             88  LK-NOT-FOUND         VALUE +8.
029700         10  FILLER                   PIC X(4).
029800
029900 01  COUNTERS-AND-ACCUMULATORS.
030000     05  RECORDS-READ                PIC 9(7) COMP.
030100     05  CONFIRMS-READ                PIC 9(7) COMP.
030200     05  ORDERS-FINALIZED             PIC 9(7) COMP.
030300     05  REDUCTIONS-FAILED            PIC 9(7) COMP.
030400     05  HDR-SUB                      PIC 9(5) COMP.
030500     05  BATCH-SUB                    PIC 9(5) COMP.
030600     05  CONFIRM-SUB                  PIC 9(5) COMP.
030700     05  IN-TRAILER-COUNT             PIC 9(7).
030800     05  HOLD-ORDER-ID                PIC 9(9).
030900
031000     05  FILLER                    PIC X(2).
031100 77  MORE-ITEMS-SW                   PIC X(1) VALUE "Y".
031200     88  NO-MORE-ITEMS               VALUE "N".
031300
031400 77  ORDER-IS-CONFIRMING-SW          PIC X(1).
031500     88  ORDER-IS-CONFIRMING         VALUE "Y".
031600     88  ORDER-IS-NOT-CONFIRMING     VALUE "N".
031700
031800 77  HDR-FOUND-SW                    PIC X(1).
031900     88  HDR-ROW-FOUND               VALUE "Y".
032000     88  HDR-ROW-NOT-FOUND           VALUE "N".
032100     COPY ABENDREC.
032200
032300 PROCEDURE DIVISION.
032400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032500     PERFORM 100-MAINLINE THRU 100-EXIT
032600             UNTIL NO-MORE-ITEMS.
032700     PERFORM 400-FLUSH-CURRENT-GROUP THRU 400-EXIT.
032800     PERFORM 900-CLEANUP THRU 900-EXIT.
032900     MOVE ZERO TO RETURN-CODE.
033000     GOBACK.
033100
033200 000-HOUSEKEEPING.
033300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033400     DISPLAY "******** BEGIN JOB ORDFINAL ********".
033500     ACCEPT WS-RUN-DATE FROM DATE.
033600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033800     PERFORM 150-LOAD-CONFIRM-TABLE THRU 150-EXIT.
033900     PERFORM 170-LOAD-ORDHDR-TABLE THRU 170-EXIT.
034000     PERFORM 190-LOAD-BATCH-TABLE THRU 190-EXIT.
034100     PERFORM 700-WRITE-RPT-HDR THRU 700-EXIT.
034200     PERFORM 900-READ-ORDITEM THRU 900-EXIT.
034300     IF NOT NO-MORE-ITEMS
034400         MOVE OI-ORDER-ID TO HOLD-ORDER-ID
034500         PERFORM 250-CHECK-CONFIRMING THRU 250-EXIT.
034600 000-EXIT.
034700     EXIT.
034800
034900 100-MAINLINE.
035000     MOVE "100-MAINLINE" TO PARA-NAME.
035100     IF ORDER-IS-CONFIRMING
035200         PERFORM 300-PROCESS-ORDER-ITEM THRU 300-EXIT.
035300
035400     PERFORM 900-READ-ORDITEM THRU 900-EXIT.
035500     IF NOT NO-MORE-ITEMS
035600         IF OI-ORDER-ID NOT EQUAL TO HOLD-ORDER-ID
035700             PERFORM 400-FLUSH-CURRENT-GROUP THRU 400-EXIT
035800             MOVE OI-ORDER-ID TO HOLD-ORDER-ID
035900             PERFORM 250-CHECK-CONFIRMING THRU 250-EXIT.
036000 100-EXIT.
036100     EXIT.
036200
036300 150-LOAD-CONFIRM-TABLE.
036400     MOVE "150-LOAD-CONFIRM-TABLE" TO PARA-NAME.
036500     MOVE ZERO TO WS-CONFIRM-COUNT.
036600     PERFORM 160-READ-ONE-CONFIRM THRU 160-EXIT
036700         UNTIL NO-MORE-CONFIRMS.
036800 150-EXIT.
036900     EXIT.
037000
037100 160-READ-ONE-CONFIRM.
037200     READ CONFIRM-FILE INTO CONFIRM-REC
037300         AT END
037400         MOVE "10" TO CFCODE
037500         GO TO 160-EXIT
037600     END-READ.
037700     IF CF-CONFIRM-TRANS
037800         ADD +1 TO CONFIRMS-READ
037900         ADD +1 TO WS-CONFIRM-COUNT
038000         MOVE CF-ORDER-ID TO CT-ORDER-ID(WS-CONFIRM-COUNT)
038100     ELSE
038200         MOVE CF-TRAILER-COUNT TO IN-TRAILER-COUNT.
038300 160-EXIT.
038400     EXIT.
038500
038600 170-LOAD-ORDHDR-TABLE.
038700     MOVE "170-LOAD-ORDHDR-TABLE" TO PARA-NAME.
038800     MOVE ZERO TO WS-ORDHDR-COUNT.
038900     PERFORM 180-READ-ONE-OLD-HDR THRU 180-EXIT
039000         UNTIL NO-MORE-OLD-HDRS.
039100 170-EXIT.
039200     EXIT.
039300
039400 180-READ-ONE-OLD-HDR.
039500     READ ORDHDROLD-FILE INTO ORDER-HDR-REC
039600         AT END
039700         MOVE "10" TO OFCODE
039800         GO TO 180-EXIT
039900     END-READ.
040000     ADD +1 TO WS-ORDHDR-COUNT.
040100     MOVE ORDER-ID                TO HT-ORDER-ID(WS-ORDHDR-COUNT).
040200     MOVE ORDER-USER-ID           TO HT-USER-ID(WS-ORDHDR-COUNT).
040300     MOVE ORDER-NUMBER            TO
040400         HT-ORDER-NUMBER(WS-ORDHDR-COUNT).
040500     MOVE ORDER-ADDRESS-ID        TO
040600         HT-ADDRESS-ID(WS-ORDHDR-COUNT).
040700     MOVE ORDER-TOTAL-AMOUNT      TO
040800         HT-TOTAL-AMOUNT(WS-ORDHDR-COUNT).
040900     MOVE ORDER-STATUS-CD         TO
041000         HT-STATUS-CD(WS-ORDHDR-COUNT).
041100 180-EXIT.
041200     EXIT.
041300
041400 190-LOAD-BATCH-TABLE.
041500     MOVE "190-LOAD-BATCH-TABLE" TO PARA-NAME.
041600     MOVE ZERO TO WS-BATCH-COUNT.
041700     PERFORM 195-READ-ONE-OLD-BATCH THRU 195-EXIT
041800         UNTIL NO-MORE-OLD-BATCHES.
041900 190-EXIT.
042000     EXIT.
042100
042200 195-READ-ONE-OLD-BATCH.
042300     READ BATCHOLD-FILE INTO BATCH-MASTER-REC
042400         AT END
042500         MOVE "10" TO BFCODE
042600         GO TO 195-EXIT
042700     END-READ.
042800     IF WS-BATCH-COUNT = 5000
042900         MOVE "** BATCH TABLE OVERFLOW - RAISE WS-BATCH-ROWS"
043000             TO ABEND-REASON
043100         GO TO 1000-ABEND-RTN.
043200     ADD +1 TO WS-BATCH-COUNT.
043300     MOVE BATCH-ID            TO BT-BATCH-ID(WS-BATCH-COUNT).
043400     MOVE BATCH-MEDICINE-ID   TO BT-MEDICINE-ID(WS-BATCH-COUNT).
043500     MOVE BATCH-NO            TO BT-NO(WS-BATCH-COUNT).
043600     MOVE BATCH-EXPIRY-DATE   TO BT-EXPIRY-DATE(WS-BATCH-COUNT).
043700     MOVE BATCH-QTY-AVAILABLE TO
043800                            BT-QTY-AVAILABLE(WS-BATCH-COUNT).
043900     MOVE BATCH-QTY-TOTAL     TO BT-QTY-TOTAL(WS-BATCH-COUNT).
044000 195-EXIT.
044100     EXIT.
044200
044300 250-CHECK-CONFIRMING.
044400     MOVE "250-CHECK-CONFIRMING" TO PARA-NAME.
044500     MOVE "N" TO ORDER-IS-CONFIRMING-SW.
044600     PERFORM 260-CHECK-ONE-CONFIRM-ROW
044700         VARYING CONFIRM-SUB FROM 1 BY 1
044800         UNTIL CONFIRM-SUB > WS-CONFIRM-COUNT OR
044900               ORDER-IS-CONFIRMING.
045000 250-EXIT.
045100     EXIT.
045200
045300 260-CHECK-ONE-CONFIRM-ROW.
045400     IF CT-ORDER-ID(CONFIRM-SUB) = HOLD-ORDER-ID
045500         MOVE "Y" TO ORDER-IS-CONFIRMING-SW.
045600
045700 300-PROCESS-ORDER-ITEM.
045800     MOVE "300-PROCESS-ORDER-ITEM" TO PARA-NAME.
045900     MOVE "N" TO HDR-FOUND-SW.
046000     PERFORM 310-FIND-BATCH-ROW
046100         VARYING BATCH-SUB FROM 1 BY 1
046200         UNTIL BATCH-SUB > WS-BATCH-COUNT OR HDR-ROW-FOUND.
046300
046400     IF NOT HDR-ROW-FOUND
046500         MOVE "N" TO LK-BATCH-FOUND-SW
046600     ELSE
046700         MOVE "Y" TO LK-BATCH-FOUND-SW
046800         MOVE BT-BATCH-ID(BATCH-SUB)    TO LK-BATCH-ID
046900         MOVE BT-MEDICINE-ID(BATCH-SUB)  TO LK-BATCH-MEDICINE-ID
047000         MOVE BT-QTY-AVAILABLE(BATCH-SUB)
047100                                         TO LK-BATCH-QTY-AVAILABLE
047200         MOVE BT-QTY-TOTAL(BATCH-SUB)    TO LK-BATCH-QTY-TOTAL.
047300
047400     MOVE OI-QUANTITY TO LK-QTY-ORDERED.
047500     CALL 'BATRED' USING LK-BATCH-ROW, LK-REDUCTION-REQUEST,
047600         LK-RESULT.
047700
047800     IF LK-OK
047900         MOVE LK-BATCH-QTY-AVAILABLE
048000                             TO BT-QTY-AVAILABLE(BATCH-SUB)
048100         GO TO 300-EXIT.
048200
048300     ADD +1 TO REDUCTIONS-FAILED.
048400     PERFORM 350-LOG-REDUCTION-FAILURE.
048500 300-EXIT.
048600     EXIT.
048700
048800 310-FIND-BATCH-ROW.
048900     IF BT-BATCH-ID(BATCH-SUB) = OI-BATCH-ID
049000         MOVE "Y" TO HDR-FOUND-SW.
049100
049200 350-LOG-REDUCTION-FAILURE.
049300     MOVE OI-ORDER-ID     TO RJ-ORDER-ID.
049400     MOVE OI-MEDICINE-ID  TO RJ-MEDICINE-ID.
049500     MOVE OI-BATCH-ID     TO RJ-BATCH-ID.
049600     IF LK-INSUFFICIENT-STOCK
049700         MOVE "INSUFFICIENT BATCH QUANTITY" TO RJ-REASON
049800     ELSE
049900         MOVE "BATCH NOT FOUND ON MASTER" TO RJ-REASON.
050000     WRITE REDFAIL-REC.
050100
050200 400-FLUSH-CURRENT-GROUP.
050300     MOVE "400-FLUSH-CURRENT-GROUP" TO PARA-NAME.
050400     IF NOT ORDER-IS-CONFIRMING
050500         GO TO 400-EXIT.
050600
050700     MOVE "N" TO HDR-FOUND-SW.
050800     PERFORM 410-FIND-HDR-ROW
050900         VARYING HDR-SUB FROM 1 BY 1
051000         UNTIL HDR-SUB > WS-ORDHDR-COUNT OR HDR-ROW-FOUND.
051100
051200     IF HDR-ROW-FOUND
051300         MOVE "CONFIRMED" TO HT-STATUS-CD(HDR-SUB)
051400         ADD +1 TO ORDERS-FINALIZED
051500         PERFORM 450-WRITE-RPT-LINE.
051600 400-EXIT.
051700     EXIT.
051800
051900 410-FIND-HDR-ROW.
052000     IF HT-ORDER-ID(HDR-SUB) = HOLD-ORDER-ID
052100         MOVE "Y" TO HDR-FOUND-SW.
052200
052300 450-WRITE-RPT-LINE.
052400     MOVE SPACES TO ORDRPT-REC.
052500     MOVE HOLD-ORDER-ID TO ORDRPT-REC(1:9).
052600     MOVE HT-ORDER-NUMBER(HDR-SUB) TO ORDRPT-REC(11:50).
052700     MOVE "CONFIRMED" TO ORDRPT-REC(62:10).
052800     MOVE HT-TOTAL-AMOUNT(HDR-SUB) TO ORDRPT-REC(73:15).
052900     WRITE ORDRPT-REC.
053000
053100 700-WRITE-RPT-HDR.
053200     MOVE "700-WRITE-RPT-HDR" TO PARA-NAME.
053300     ADD +1 TO WS-PAGE-NBR.
053400     MOVE SPACES TO ORDRPT-REC.
053500     MOVE "ORDER CONFIRMATION REPORT - MEDICART BATCH"
053600         TO ORDRPT-REC(1:43).
053700     MOVE WS-PAGE-NBR TO ORDRPT-REC(120:3).
053800     WRITE ORDRPT-REC AFTER ADVANCING NEXT-PAGE.
053900     MOVE SPACES TO ORDRPT-REC.
054000     MOVE "ORDER-ID   ORDER-NUMBER" TO ORDRPT-REC(1:23).
054100     MOVE "STATUS      ORDER-TOTAL" TO ORDRPT-REC(62:24).
054200     WRITE ORDRPT-REC AFTER ADVANCING 2 LINES.
054300 700-EXIT.
054400     EXIT.
054500
054600 800-OPEN-FILES.
054700     MOVE "800-OPEN-FILES" TO PARA-NAME.
054800     OPEN INPUT ORDITEM-FILE, CONFIRM-FILE, ORDHDROLD-FILE,
054900         BATCHOLD-FILE.
055000     OPEN OUTPUT ORDHDRNEW-FILE, BATCHNEW-FILE, REDFAIL-FILE,
055100         ORDRPT-FILE, SYSOUT.
055200 800-EXIT.
055300     EXIT.
055400
055500 850-CLOSE-FILES.
055600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
055700     CLOSE ORDITEM-FILE, CONFIRM-FILE, ORDHDROLD-FILE,
055800         BATCHOLD-FILE, ORDHDRNEW-FILE, BATCHNEW-FILE,
055900         REDFAIL-FILE, ORDRPT-FILE, SYSOUT.
056000 850-EXIT.
056100     EXIT.
056200
056300 900-READ-ORDITEM.
056400     MOVE "900-READ-ORDITEM" TO PARA-NAME.
056500     READ ORDITEM-FILE INTO ORDER-ITEM-REC
056600         AT END
056700         MOVE "N" TO MORE-ITEMS-SW
056800         GO TO 900-EXIT
056900     END-READ.
057000     ADD +1 TO RECORDS-READ.
057100 900-EXIT.
057200     EXIT.
057300
057400 900-CLEANUP.
057500     MOVE "900-CLEANUP" TO PARA-NAME.
057600     IF CONFIRMS-READ NOT EQUAL TO IN-TRAILER-COUNT
057700         MOVE "** CONFIRM COUNT OUT OF BALANCE" TO ABEND-REASON
057800         MOVE IN-TRAILER-COUNT TO EXPECTED-VAL
057900         MOVE CONFIRMS-READ TO ACTUAL-VAL
058000         GO TO 1000-ABEND-RTN.
058100
058200     PERFORM 950-WRITE-NEW-HDR
058300         VARYING HDR-SUB FROM 1 BY 1
058400         UNTIL HDR-SUB > WS-ORDHDR-COUNT.
058500
058600     PERFORM 960-WRITE-NEW-BATCH
058700         VARYING BATCH-SUB FROM 1 BY 1
058800         UNTIL BATCH-SUB > WS-BATCH-COUNT.
058900
059000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059100
059200     DISPLAY "** ORDER ITEMS READ **".
059300     DISPLAY RECORDS-READ.
059400     DISPLAY "** ORDERS FINALIZED **".
059500     DISPLAY ORDERS-FINALIZED.
059600     DISPLAY "** REDUCTIONS FAILED **".
059700     DISPLAY REDUCTIONS-FAILED.
059800     DISPLAY "******** NORMAL END OF JOB ORDFINAL ********".
059900 900-EXIT.
060000     EXIT.
060100
060200 950-WRITE-NEW-HDR.
060300     MOVE HT-ORDER-ID(HDR-SUB)       TO ORDER-ID.
060400     MOVE HT-USER-ID(HDR-SUB)        TO ORDER-USER-ID.
060500     MOVE HT-ORDER-NUMBER(HDR-SUB)   TO ORDER-NUMBER.
060600     MOVE HT-ADDRESS-ID(HDR-SUB)     TO ORDER-ADDRESS-ID.
060700     MOVE HT-TOTAL-AMOUNT(HDR-SUB)   TO ORDER-TOTAL-AMOUNT.
060800     MOVE HT-STATUS-CD(HDR-SUB)      TO ORDER-STATUS-CD.
060900     WRITE ORDER-HDR-REC-NEW-FD FROM ORDER-HDR-REC.
061000
061100 960-WRITE-NEW-BATCH.
061200     MOVE BT-BATCH-ID(BATCH-SUB)         TO BATCH-ID.
061300     MOVE BT-MEDICINE-ID(BATCH-SUB)       TO BATCH-MEDICINE-ID.
061400     MOVE BT-NO(BATCH-SUB)                TO BATCH-NO.
061500     MOVE BT-EXPIRY-DATE(BATCH-SUB)        TO BATCH-EXPIRY-DATE.
061600     MOVE BT-QTY-AVAILABLE(BATCH-SUB)      TO BATCH-QTY-AVAILABLE.
061700     MOVE BT-QTY-TOTAL(BATCH-SUB)          TO BATCH-QTY-TOTAL.
061800     WRITE BATCH-MASTER-REC-NEW-FD FROM BATCH-MASTER-REC.
061900
062000 1000-ABEND-RTN.
062100     WRITE SYSOUT-REC FROM ABEND-REC.
062200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062300     DISPLAY "*** ABNORMAL END OF JOB-ORDFINAL ***" UPON CONSOLE.
062400     DIVIDE ZERO-VAL INTO ONE-VAL.
