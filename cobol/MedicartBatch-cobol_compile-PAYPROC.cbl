000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PAYPROC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE DAY'S PAYMENT-GATEWAY RESULTS
001300*          AGAINST THE PAYMENT MASTER.  PAYREQ-FILE CARRIES ONE
001400*          ROW PER ORDER WHOSE PAYMENT WAS ATTEMPTED, WITH THE
001500*          GATEWAY'S APPROVE/DECLINE RESULT ALREADY ON IT.
001600*
001700*          AN ORDER THAT ALREADY HAS A SUCCESS PAYMENT ON FILE IS
001800*          LEFT ALONE -- RE-PROCESSING IT IS A NO-OP, THE SAME
001900*          PAYMENT ROW COMES BACK OUT UNCHANGED.  EVERY OTHER
002000*          REQUEST EITHER ADDS A NEW PAYMENT ROW OR REUSES THE
002100*          ORDER'S EXISTING FAILED/PENDING ROW.
002200*
002300*          AN APPROVED PAYMENT WRITES A SUCCESS TRANSACTION LINE,
002400*          QUEUES THE ORDER FOR ORDFINAL ON CONFIRM-FILE, AND
002500*          QUEUES THE USER FOR A CART WIPE ON CARTOLD-FILE/
002600*          CARTNEW-FILE.  A DECLINED PAYMENT WRITES A FAILED
002700*          TRANSACTION LINE AND TOUCHES NOTHING ELSE.
002800*
002900******************************************************************
003000
003100         INPUT FILE               -   PAYMENT-GATEWAY RESULT FILE
003200
003300         MASTER FILE  (REWRITTEN) -   PAYMENT MASTER
003400
003500         MASTER FILE  (REWRITTEN) -   CART-ITEM MASTER
003600
003700         OUTPUT FILE PRODUCED     -   TRANSACTION LEDGER
003800
003900         OUTPUT FILE PRODUCED     -   CONFIRM-REQUEST FILE (FOR
004000                                       ORDFINAL)
004100
004200         DUMP FILE                -   SYSOUT
004300
004400******************************************************************
004500* CHANGE LOG
004600*
004700* 01/01/08  JS   ORIGINAL WRITE-UP.                               CHG0001
004800* 04/02/93  RFN  IDEMPOTENT SHORT-CIRCUIT ADDED -- A SECOND       CHG0002
004900*                GATEWAY RESULT FOR AN ALREADY-SUCCESS ORDER WAS
005000*                DUPLICATING THE SUCCESS TRANSACTION LINE AND THE
005100*                BATCH REDUCTION DOWNSTREAM IN ORDFINAL.
005200* 11/09/98  TLW  Y2K REVIEW -- NO DATE FIELDS ON PAYMENT-REC OR   CHG0003
005300*                TRANSACTION-REC.  SIGNED OFF, NO CHANGE REQUIRED.
005400* 05/17/00  RFN  TRAILER-RECORD BALANCING ADDED AFTER OPERATIONS  CHG0004
005500*                REPORTED A SHORT GATEWAY-RESULT FILE GOING
005600*                UNNOTICED OVER A WEEKEND RUN.
005700* 09/14/03  RFN  CART-WIPE SIDE FILE ADDED -- CLEARING THE CART   CHG0005
005800*                USED TO BE LEFT TO THE ORDER-ENTRY FRONT END AND
005900*                IT WAS MISSING THE CALL ON A FAILOVER.
006000* 06/05/12  MGK  MORE-REQUESTS-SW, PAY-ROW-FOUND-SW AND           CHG0006
006100*                ALREADY-SUCCESS-SW PULLED BACK OUT TO STANDALONE
006200*                77-LEVELS TO MATCH THE REST OF THE SUITE.
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT PAYREQ-FILE
007600     ASSIGN TO PAYREQ
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE.
008000
008100     SELECT PAYOLD-FILE
008200     ASSIGN TO PAYOLD
008300       ORGANIZATION IS LINE SEQUENTIAL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT PAYNEW-FILE
008800     ASSIGN TO PAYNEW
008900       ORGANIZATION IS LINE SEQUENTIAL
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS NFCODE.
009200
009300     SELECT CARTOLD-FILE
009400     ASSIGN TO CARTOLD
009500       ORGANIZATION IS LINE SEQUENTIAL
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS CFCODE.
009800
009900     SELECT CARTNEW-FILE
010000     ASSIGN TO CARTNEW
010100       ORGANIZATION IS LINE SEQUENTIAL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS GFCODE.
010400
010500     SELECT TXN-FILE
010600     ASSIGN TO TXNFILE
010700       ORGANIZATION IS LINE SEQUENTIAL
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS TFCODE.
011000
011100     SELECT CONFIRM-FILE
011200     ASSIGN TO CONFIRM
011300       ORGANIZATION IS LINE SEQUENTIAL
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS QFCODE.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900 FD  SYSOUT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 130 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS SYSOUT-REC.
012500 01  SYSOUT-REC  PIC X(130).
012600
012700****** ONE RECORD PER ORDER WHOSE PAYMENT THE GATEWAY ANSWERED
012800****** THIS CYCLE.  A FINAL TRAILER REC CARRIES THE REQUEST COUNT.
012900 FD  PAYREQ-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 60 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS PAYREQ-REC.
013500 01  PAYREQ-REC-FD               PIC X(60).
013600
013700 FD  PAYOLD-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 110 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS PAYMENT-REC.
014300 01  PAYMENT-REC-OLD-FD          PIC X(110).
014400
014500 FD  PAYNEW-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 110 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS PAYMENT-REC.
015100 01  PAYMENT-REC-NEW-FD          PIC X(110).
015200
015300 FD  CARTOLD-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 50 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS CART-ITEM-REC.
015900 01  CART-ITEM-REC-OLD-FD        PIC X(50).
016000
016100 FD  CARTNEW-FILE
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 50 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS CART-ITEM-REC.
016700 01  CART-ITEM-REC-NEW-FD        PIC X(50).
016800
016900 FD  TXN-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 120 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS TRANSACTION-REC.
017500 01  TRANSACTION-REC-FD          PIC X(120).
017600
017700 FD  CONFIRM-FILE
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 20 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS CONFIRM-REC.
018300 01  CONFIRM-REC-FD              PIC X(20).
018400
018500 WORKING-STORAGE SECTION.
018600
018700 01  FILE-STATUS-CODES.
018800     05  RFCODE                  PIC X(2).
018900         88  NO-MORE-PAYREQS     VALUE "10".
019000     05  OFCODE                  PIC X(2).
019100         88  NO-MORE-OLD-PAYMENTS VALUE "10".
019200     05  NFCODE                  PIC X(2).
019300     05  CFCODE                  PIC X(2).
019400         88  NO-MORE-OLD-CART-ROWS VALUE "10".
019500     05  GFCODE                  PIC X(2).
019600     05  TFCODE                  PIC X(2).
019700     05  QFCODE                  PIC X(2).
019800
019900     05  FILLER                    PIC X(2).
020000 01  PAYREQ-REC.
020100     05  PR-TRANS-CODE               PIC X(1).
020200         88  PR-PAYMENT-TRANS        VALUE "P".
020300         88  PR-TRAILER-TRANS        VALUE "T".
020400     05  PR-ORDER-ID                  PIC 9(9).
020500     05  PR-USER-ID                   PIC 9(9).
020600     05  PR-AMOUNT                    PIC S9(9)V99.
020700     05  PR-METHOD                    PIC X(20).
020800     05  PR-GATEWAY-RESULT            PIC X(1).
020900         88  PR-APPROVED              VALUE "A".
021000         88  PR-DECLINED              VALUE "D".
021100     05  PR-TRAILER-REQ-COUNT REDEFINES
021200         PR-ORDER-ID                  PIC 9(9).
021300     05  FILLER                       PIC X(9).
021400
021500 01  CONFIRM-REC.
021600     05  CF-TRANS-CODE               PIC X(1).
021700         88  CF-CONFIRM-TRANS        VALUE "C".
021800         88  CF-TRAILER-TRANS        VALUE "T".
021900     05  CF-ORDER-ID                  PIC 9(9).
022000     05  FILLER                       PIC X(10).
022100
022200     COPY PAYREC.
022300     COPY TXNREC.
022400     COPY CARTITEM.
022500
022600 01  WS-PAY-TABLE.
022700     05  WS-PAY-COUNT                PIC 9(5) COMP.
022800     05  WS-PAY-ROWS OCCURS 5000 TIMES.
022900         10  PT-PAY-ID                PIC 9(9).
023000         10  PT-ORDER-ID              PIC 9(9).
023100         10  PT-USER-ID               PIC 9(9).
023200         10  PT-AMOUNT                PIC S9(9)V99 COMP-3.
023300         10  PT-METHOD                PIC X(20).
023400         10  PT-STATUS-CD             PIC X(10).
023500         10  PT-TRANSACTION-ID        PIC X(36).
023600         10  PT-TRANSACTION-ID-BROKEN REDEFINES
023700             PT-TRANSACTION-ID.
023800             15  PT-TXN-ID-PREFIX      PIC X(24).
023900             15  PT-TXN-ID-SEQ-PART    PIC 9(9).
024000             15  PT-TXN-ID-FILLER      PIC X(3).
024100
024200 01  WS-CART-TABLE.
024300     05  WS-CART-COUNT               PIC 9(5) COMP.
024400     05  WS-CART-ROWS OCCURS 5000 TIMES.
024500         10  XT-USER-ID               PIC 9(9).
024600         10  XT-MEDICINE-ID           PIC 9(9).
024700         10  XT-QUANTITY              PIC 9(5).
024800         10  XT-PRICE                 PIC S9(8)V99 COMP-3.
024900
025000     05  FILLER                    PIC X(2).
025100 01  WS-CLEARED-USERS.
025200     05  WS-CLEARED-COUNT            PIC 9(5) COMP.
025300     05  WS-CLEARED-ROWS OCCURS 2000 TIMES.
025400         10  CU-USER-ID               PIC 9(9).
025500
025600     05  FILLER                    PIC X(2).
025700 01  MISC-FIELDS.
025800     05  WS-NEXT-PAY-ID               PIC 9(9) COMP.
025900     05  WS-NEXT-TXN-SEQ              PIC 9(9) COMP.
026000     05  WS-TXN-ID-OUT.
026100         10  FILLER                   PIC X(24) VALUE
026200             "MEDICART-PAYPROC-TXN-ID-".
026300         10  WS-TXN-ID-SEQ-EDIT       PIC 9(9).
026400         10  FILLER                   PIC X(3) VALUE SPACES.
026500     05  WS-TXN-ID-OUT-R REDEFINES WS-TXN-ID-OUT PIC X(36).
026600
026700 01  COUNTERS-AND-ACCUMULATORS.
026800     05  REQUESTS-READ               PIC 9(7) COMP.
026900     05  PAYMENTS-APPROVED            PIC 9(7) COMP.
027000     05  PAYMENTS-DECLINED            PIC 9(7) COMP.
027100     05  PAYMENTS-IDEMPOTENT          PIC 9(7) COMP.
027200     05  PAY-SUB                      PIC 9(5) COMP.
027300     05  CART-SUB                     PIC 9(5) COMP.
027400     05  CLEAR-SUB                    PIC 9(5) COMP.
027500     05  IN-TRAILER-COUNT             PIC 9(7).
027600
027700     05  FILLER                    PIC X(2).
027800 77  MORE-REQUESTS-SW                PIC X(1) VALUE "Y".
027900     88  NO-MORE-PAY-REQUESTS        VALUE "N".
028000
028100 77  PAY-ROW-FOUND-SW                PIC X(1).
028200     88  PAY-ROW-FOUND               VALUE "Y".
028300     88  PAY-ROW-NOT-FOUND           VALUE "N".
028400
028500 77  ALREADY-SUCCESS-SW              PIC X(1).
028600     88  PAYMENT-ALREADY-SUCCESS     VALUE "Y".
028700     88  PAYMENT-NOT-YET-SUCCESS     VALUE "N".
028800     COPY ABENDREC.
028900
029000 PROCEDURE DIVISION.
029100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029200     PERFORM 100-MAINLINE THRU 100-EXIT
029300             UNTIL NO-MORE-PAY-REQUESTS OR PR-TRAILER-TRANS.
029400     PERFORM 900-CLEANUP THRU 900-EXIT.
029500     MOVE ZERO TO RETURN-CODE.
029600     GOBACK.
029700
029800 000-HOUSEKEEPING.
029900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030000     DISPLAY "******** BEGIN JOB PAYPROC ********".
030100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
030200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030300     PERFORM 150-LOAD-PAY-TABLE THRU 150-EXIT.
030400     PERFORM 170-LOAD-CART-TABLE THRU 170-EXIT.
030500     PERFORM 900-READ-PAYREQ THRU 900-EXIT.
030600 000-EXIT.
030700     EXIT.
030800
030900 100-MAINLINE.
031000     MOVE "100-MAINLINE" TO PARA-NAME.
031100     IF PR-PAYMENT-TRANS
031200         PERFORM 200-FIND-EXISTING-PAYMENT THRU 200-EXIT
031300         PERFORM 900-READ-PAYREQ THRU 900-EXIT.
031400 100-EXIT.
031500     EXIT.
031600
031700 150-LOAD-PAY-TABLE.
031800     MOVE "150-LOAD-PAY-TABLE" TO PARA-NAME.
031900     MOVE ZERO TO WS-PAY-COUNT.
032000     MOVE ZERO TO WS-NEXT-PAY-ID.
032100     PERFORM 160-READ-ONE-OLD-PAYMENT THRU 160-EXIT
032200         UNTIL NO-MORE-OLD-PAYMENTS.
032300 150-EXIT.
032400     EXIT.
032500
032600 160-READ-ONE-OLD-PAYMENT.
032700     READ PAYOLD-FILE INTO PAYMENT-REC
032800         AT END
032900         MOVE "10" TO OFCODE
033000         GO TO 160-EXIT
033100     END-READ.
033200     IF WS-PAY-COUNT = 5000
033300         MOVE "** PAY TABLE OVERFLOW - RAISE WS-PAY-ROWS"
033400             TO ABEND-REASON
033500         GO TO 1000-ABEND-RTN.
033600     ADD +1 TO WS-PAY-COUNT.
033700     MOVE PAY-ID               TO PT-PAY-ID(WS-PAY-COUNT).
033800     MOVE PAY-ORDER-ID         TO PT-ORDER-ID(WS-PAY-COUNT).
033900     MOVE PAY-USER-ID          TO PT-USER-ID(WS-PAY-COUNT).
034000     MOVE PAY-AMOUNT           TO PT-AMOUNT(WS-PAY-COUNT).
034100     MOVE PAY-METHOD           TO PT-METHOD(WS-PAY-COUNT).
034200     MOVE PAY-STATUS-CD        TO PT-STATUS-CD(WS-PAY-COUNT).
034300     MOVE PAY-TRANSACTION-ID   TO PT-TRANSACTION-ID(WS-PAY-COUNT).
034400     IF PAY-ID > WS-NEXT-PAY-ID
034500         MOVE PAY-ID TO WS-NEXT-PAY-ID.
034600 160-EXIT.
034700     EXIT.
034800
034900 170-LOAD-CART-TABLE.
035000     MOVE "170-LOAD-CART-TABLE" TO PARA-NAME.
035100     MOVE ZERO TO WS-CART-COUNT.
035200     PERFORM 180-READ-ONE-CART-ROW THRU 180-EXIT
035300         UNTIL NO-MORE-OLD-CART-ROWS.
035400 170-EXIT.
035500     EXIT.
035600
035700 180-READ-ONE-CART-ROW.
035800     READ CARTOLD-FILE INTO CART-ITEM-REC
035900         AT END
036000         MOVE "10" TO CFCODE
036100         GO TO 180-EXIT
036200     END-READ.
036300     IF WS-CART-COUNT = 5000
036400         MOVE "** CART TABLE OVERFLOW - RAISE WS-CART-ROWS"
036500             TO ABEND-REASON
036600         GO TO 1000-ABEND-RTN.
036700     ADD +1 TO WS-CART-COUNT.
036800     MOVE CART-USER-ID        TO XT-USER-ID(WS-CART-COUNT).
036900     MOVE CART-MEDICINE-ID    TO XT-MEDICINE-ID(WS-CART-COUNT).
037000     MOVE CART-QUANTITY       TO XT-QUANTITY(WS-CART-COUNT).
037100     MOVE CART-PRICE          TO XT-PRICE(WS-CART-COUNT).
037200 180-EXIT.
037300     EXIT.
037400
037500 200-FIND-EXISTING-PAYMENT.
037600     MOVE "200-FIND-EXISTING-PAYMENT" TO PARA-NAME.
037700     MOVE "N" TO PAY-ROW-FOUND-SW.
037800     PERFORM 210-CHECK-ONE-PAY-ROW
037900         VARYING PAY-SUB FROM 1 BY 1
038000         UNTIL PAY-SUB > WS-PAY-COUNT OR PAY-ROW-FOUND.
038100
038200     IF PAY-ROW-FOUND AND PT-STATUS-CD(PAY-SUB) = "SUCCESS"
038300         ADD +1 TO PAYMENTS-IDEMPOTENT
038400         PERFORM 250-IDEMPOTENT-RETURN
038500         GO TO 200-EXIT.
038600
038700     PERFORM 300-START-PROCESSING THRU 300-EXIT.
038800 200-EXIT.
038900     EXIT.
039000
039100 210-CHECK-ONE-PAY-ROW.
039200     IF PT-ORDER-ID(PAY-SUB) = PR-ORDER-ID
039300         MOVE "Y" TO PAY-ROW-FOUND-SW.
039400
039500 250-IDEMPOTENT-RETURN.
039600****** NO-OP -- THE EXISTING SUCCESS ROW COMES BACK OUT UNCHANGED
039700****** ON THE REWRITE PASS AT 900-CLEANUP.  NOTHING TO DO HERE.
039800     CONTINUE.
039900
040000 300-START-PROCESSING.
040100     MOVE "300-START-PROCESSING" TO PARA-NAME.
040200     IF NOT PAY-ROW-FOUND
040300         ADD +1 TO WS-PAY-COUNT
040400         MOVE WS-PAY-COUNT TO PAY-SUB
040500         ADD +1 TO WS-NEXT-PAY-ID
040600         MOVE WS-NEXT-PAY-ID TO PT-PAY-ID(PAY-SUB)
040700         MOVE PR-ORDER-ID TO PT-ORDER-ID(PAY-SUB).
040800
040900     MOVE PR-USER-ID               TO PT-USER-ID(PAY-SUB).
041000     MOVE PR-AMOUNT                TO PT-AMOUNT(PAY-SUB).
041100     MOVE PR-METHOD                TO PT-METHOD(PAY-SUB).
041200     MOVE "PROCESSING"             TO PT-STATUS-CD(PAY-SUB).
041300     ADD +1 TO WS-NEXT-TXN-SEQ.
041400     MOVE WS-NEXT-TXN-SEQ          TO WS-TXN-ID-SEQ-EDIT.
041500     MOVE WS-TXN-ID-OUT-R          TO PT-TRANSACTION-ID(PAY-SUB).
041600
041700     IF PR-APPROVED
041800         PERFORM 400-WRITE-SUCCESS-TXN THRU 400-EXIT
041900     ELSE
042000         PERFORM 450-WRITE-FAILED-TXN THRU 450-EXIT.
042100 300-EXIT.
042200     EXIT.
042300
042400 400-WRITE-SUCCESS-TXN.
042500     MOVE "400-WRITE-SUCCESS-TXN" TO PARA-NAME.
042600     MOVE "SUCCESS"               TO PT-STATUS-CD(PAY-SUB).
042700     MOVE PT-PAY-ID(PAY-SUB)      TO TXN-PAYMENT-ID.
042800     MOVE "PAYMENT"               TO TXN-TYPE-CD.
042900     MOVE PT-AMOUNT(PAY-SUB)      TO TXN-AMOUNT.
043000     MOVE "SUCCESS"               TO TXN-STATUS-CD.
043100     MOVE "PAYMENT GATEWAY APPROVED" TO TXN-DESCRIPTION.
043200     WRITE TRANSACTION-REC-FD FROM TRANSACTION-REC.
043300     ADD +1 TO PAYMENTS-APPROVED.
043400     PERFORM 500-FINALIZE-ORDER THRU 500-EXIT.
043500     PERFORM 600-CLEAR-CART THRU 600-EXIT.
043600 400-EXIT.
043700     EXIT.
043800
043900 450-WRITE-FAILED-TXN.
044000     MOVE "450-WRITE-FAILED-TXN" TO PARA-NAME.
044100     MOVE "FAILED"                TO PT-STATUS-CD(PAY-SUB).
044200     MOVE PT-PAY-ID(PAY-SUB)      TO TXN-PAYMENT-ID.
044300     MOVE "PAYMENT"               TO TXN-TYPE-CD.
044400     MOVE PT-AMOUNT(PAY-SUB)      TO TXN-AMOUNT.
044500     MOVE "FAILED"                TO TXN-STATUS-CD.
044600     MOVE "PAYMENT GATEWAY DECLINED THE CHARGE" TO
044700         TXN-DESCRIPTION.
044800     WRITE TRANSACTION-REC-FD FROM TRANSACTION-REC.
044900     ADD +1 TO PAYMENTS-DECLINED.
045000 450-EXIT.
045100     EXIT.
045200
045300****** DRIVES ORDFINAL -- THIS STEP ONLY QUEUES THE ORDER, IT
045400****** DOES NOT FLIP ORDER-STATUS-CD ITSELF.  ORDFINAL RUNS AS
045500****** THE NEXT STEP IN THE JCL AND DOES THE ACTUAL CONFIRM.
045600 500-FINALIZE-ORDER.
045700     MOVE "500-FINALIZE-ORDER" TO PARA-NAME.
045800     MOVE "C"                    TO CF-TRANS-CODE.
045900     MOVE PT-ORDER-ID(PAY-SUB)   TO CF-ORDER-ID.
046000     WRITE CONFIRM-REC-FD FROM CONFIRM-REC.
046100 500-EXIT.
046200     EXIT.
046300
046400 600-CLEAR-CART.
046500     MOVE "600-CLEAR-CART" TO PARA-NAME.
046600     IF WS-CLEARED-COUNT = 2000
046700         MOVE "** CLEARED-USER TABLE OVERFLOW - RAISE THE LIMIT"
046800             TO ABEND-REASON
046900         GO TO 1000-ABEND-RTN.
047000     ADD +1 TO WS-CLEARED-COUNT.
047100     MOVE PT-USER-ID(PAY-SUB) TO CU-USER-ID(WS-CLEARED-COUNT).
047200 600-EXIT.
047300     EXIT.
047400
047500 800-OPEN-FILES.
047600     MOVE "800-OPEN-FILES" TO PARA-NAME.
047700     OPEN INPUT PAYREQ-FILE, PAYOLD-FILE, CARTOLD-FILE.
047800     OPEN OUTPUT PAYNEW-FILE, CARTNEW-FILE, TXN-FILE,
047900         CONFIRM-FILE, SYSOUT.
048000 800-EXIT.
048100     EXIT.
048200
048300 850-CLOSE-FILES.
048400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048500     CLOSE PAYREQ-FILE, PAYOLD-FILE, CARTOLD-FILE, PAYNEW-FILE,
048600         CARTNEW-FILE, TXN-FILE, CONFIRM-FILE, SYSOUT.
048700 850-EXIT.
048800     EXIT.
048900
049000 900-READ-PAYREQ.
049100     MOVE "900-READ-PAYREQ" TO PARA-NAME.
049200     READ PAYREQ-FILE INTO PAYREQ-REC
049300         AT END
049400         MOVE "N" TO MORE-REQUESTS-SW
049500         GO TO 900-EXIT
049600     END-READ.
049700     IF PR-PAYMENT-TRANS
049800         ADD +1 TO REQUESTS-READ.
049900     IF PR-TRAILER-TRANS
050000         MOVE PR-TRAILER-REQ-COUNT TO IN-TRAILER-COUNT.
050100 900-EXIT.
050200     EXIT.
050300
050400 900-CLEANUP.
050500     MOVE "900-CLEANUP" TO PARA-NAME.
050600     IF NOT PR-TRAILER-TRANS
050700         MOVE "** NO TRAILER REC - PAYREQ FILE OUT OF BALANCE"
050800             TO ABEND-REASON
050900         GO TO 1000-ABEND-RTN.
051000
051100     IF REQUESTS-READ NOT EQUAL TO IN-TRAILER-COUNT
051200         MOVE "** PAYREQ COUNT OUT OF BALANCE" TO ABEND-REASON
051300         MOVE IN-TRAILER-COUNT TO EXPECTED-VAL
051400         MOVE REQUESTS-READ TO ACTUAL-VAL
051500         GO TO 1000-ABEND-RTN.
051600
051700     PERFORM 950-WRITE-NEW-PAYMENT
051800         VARYING PAY-SUB FROM 1 BY 1
051900         UNTIL PAY-SUB > WS-PAY-COUNT.
052000
052100     PERFORM 960-WRITE-SURVIVING-CART-ROW
052200         VARYING CART-SUB FROM 1 BY 1
052300         UNTIL CART-SUB > WS-CART-COUNT.
052400
052500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052600
052700     DISPLAY "** PAYMENT REQUESTS READ **".
052800     DISPLAY REQUESTS-READ.
052900     DISPLAY "** PAYMENTS APPROVED **".
053000     DISPLAY PAYMENTS-APPROVED.
053100     DISPLAY "** PAYMENTS DECLINED **".
053200     DISPLAY PAYMENTS-DECLINED.
053300     DISPLAY "** IDEMPOTENT NO-OPS **".
053400     DISPLAY PAYMENTS-IDEMPOTENT.
053500     DISPLAY "******** NORMAL END OF JOB PAYPROC ********".
053600 900-EXIT.
053700     EXIT.
053800
053900 950-WRITE-NEW-PAYMENT.
054000     MOVE PT-PAY-ID(PAY-SUB)            TO PAY-ID.
054100     MOVE PT-ORDER-ID(PAY-SUB)           TO PAY-ORDER-ID.
054200     MOVE PT-USER-ID(PAY-SUB)            TO PAY-USER-ID.
054300     MOVE PT-AMOUNT(PAY-SUB)             TO PAY-AMOUNT.
054400     MOVE PT-METHOD(PAY-SUB)             TO PAY-METHOD.
054500     MOVE PT-STATUS-CD(PAY-SUB)          TO PAY-STATUS-CD.
054600     MOVE PT-TRANSACTION-ID(PAY-SUB)     TO PAY-TRANSACTION-ID.
054700     WRITE PAYMENT-REC-NEW-FD FROM PAYMENT-REC.
054800
054900 960-WRITE-SURVIVING-CART-ROW.
055000     MOVE "N" TO ALREADY-SUCCESS-SW.
055100     PERFORM 970-CHECK-ONE-CLEARED-USER
055200         VARYING CLEAR-SUB FROM 1 BY 1
055300         UNTIL CLEAR-SUB > WS-CLEARED-COUNT OR
055400               PAYMENT-ALREADY-SUCCESS.
055500     IF PAYMENT-ALREADY-SUCCESS
055600         GO TO 960-EXIT.
055700
055800     MOVE XT-USER-ID(CART-SUB)        TO CART-USER-ID.
055900     MOVE XT-MEDICINE-ID(CART-SUB)    TO CART-MEDICINE-ID.
056000     MOVE XT-QUANTITY(CART-SUB)       TO CART-QUANTITY.
056100     MOVE XT-PRICE(CART-SUB)          TO CART-PRICE.
056200     WRITE CART-ITEM-REC-NEW-FD FROM CART-ITEM-REC.
056300 960-EXIT.
056400     EXIT.
056500
056600 970-CHECK-ONE-CLEARED-USER.
056700     IF CU-USER-ID(CLEAR-SUB) = XT-USER-ID(CART-SUB)
056800         MOVE "Y" TO ALREADY-SUCCESS-SW.
056900
057000 1000-ABEND-RTN.
057100     WRITE SYSOUT-REC FROM ABEND-REC.
057200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057300     DISPLAY "*** ABNORMAL END OF JOB-PAYPROC ***" UPON CONSOLE.
057400     DIVIDE ZERO-VAL INTO ONE-VAL.
